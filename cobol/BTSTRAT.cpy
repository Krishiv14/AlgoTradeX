000100******************************************************************
000200*    BTSTRAT  -  STRATEGY CONFIGURATION RECORD LAYOUT
000300*    APPLICATION:  BTSIMCBL  (ALGOTRADEX BACKTEST BATCH)
000400*    ONE RECORD PER TRADING STRATEGY.  BTSIMCBL SCANS THIS FILE
000500*    SEQUENTIALLY FOR THE STRAT-ID SUPPLIED ON THE RUN CARD.
000600******************************************************************
000700*    CHANGE LOG
000800*    DATE       INIT  REQUEST   DESCRIPTION
000900*    ---------  ----  --------  ------------------------------
001000*    03-05-1997  RSP  ATX-0002  ORIGINAL LAYOUT - MA CROSSOVER ONLY
001100*    21-08-1997  RSP  ATX-0009  ADDED RSI PARAMETERS
001200*    15-01-1998  KLM  ATX-0016  ADDED MACD PARAMETERS
001300*    30-07-1998  RSP  ATX-0019  ADDED POSITION-SIZE, STOP-LOSS
001400*    26-01-1999  RSP  ATX-Y2K1  Y2K - NO DATE FIELDS, NO CHANGE
001500*    09-03-2000  DHS  ATX-0031  ADDED STRAT-TYPE 'COMBINED'
001600*    14-04-2004  DHS  ATX-0048  ADDED SPARE FILLER TO 84 BYTES
001700******************************************************************
001800 01  STRATEGY-RECORD.
001900*
002000*    UNIQUE STRATEGY IDENTIFIER, KEYED FROM THE RUN CARD.
002100     05  STRAT-ID                    PIC 9(05).
002200*
002300*    SHORT DESCRIPTIVE NAME, PRINTED ON THE REPORT HEADING.
002400     05  STRAT-NAME                  PIC X(30).
002500*
002600*    STRATEGY FAMILY.  DRIVES WHICH POSITION-RULE PARAGRAPH IN
002700*    BTSIMCBL IS PERFORMED (SEE 3000-BUILD-SIGNALS).
002800     05  STRAT-TYPE                  PIC X(12).
002900         88  STRAT-IS-MACROSSOVER        VALUE 'MACROSSOVER '.
003000         88  STRAT-IS-RSI                VALUE 'RSI         '.
003100         88  STRAT-IS-MACD               VALUE 'MACD        '.
003200         88  STRAT-IS-COMBINED           VALUE 'COMBINED    '.
003300*
003400*    MOVING-AVERAGE CROSSOVER WINDOWS (TRADING DAYS).
003500     05  SHORT-WINDOW                PIC 9(03).
003600     05  LONG-WINDOW                 PIC 9(03).
003700*
003800*    RSI PARAMETERS.
003900     05  RSI-PERIOD                  PIC 9(03).
004000     05  RSI-OVERSOLD                PIC 9(03).
004100     05  RSI-OVERBOUGHT              PIC 9(03).
004200*
004300*    MACD PARAMETERS (FAST/SLOW EMA, SIGNAL-LINE EMA).
004400     05  MACD-FAST                   PIC 9(03).
004500     05  MACD-SLOW                   PIC 9(03).
004600     05  MACD-SIGNAL                 PIC 9(03).
004700*
004800*    FRACTION OF AVAILABLE CASH DEPLOYED ON EACH ENTRY.
004900     05  POSITION-SIZE               PIC 9V9(04).
005000*
005100*    STOP-LOSS FRACTION.  ZERO DISABLES THE STOP-LOSS CHECK.
005200     05  STOP-LOSS                   PIC 9V9(04).
005300*
005400*    SPARE FOR FUTURE STRATEGY PARAMETERS.
005500     05  FILLER                      PIC X(03).
