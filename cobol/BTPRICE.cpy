000100******************************************************************
000200*    BTPRICE  -  DAILY PRICE (OHLCV) RECORD LAYOUT
000300*    APPLICATION:  BTSIMCBL  (ALGOTRADEX BACKTEST BATCH)
000400*    ONE RECORD PER TRADING DAY FOR ONE STOCK-ID.  FILE MUST
000500*    ARRIVE IN ASCENDING PRICE-DATE ORDER WITHIN STOCK-ID - THE
000550*    OVERNIGHT PRICE-LOAD JOB GUARANTEES THIS SEQUENCE.
000600******************************************************************
000700*    CHANGE LOG
000800*    DATE       INIT  REQUEST   DESCRIPTION
000900*    ---------  ----  --------  ------------------------------
001000*    18-05-1997  RSP  ATX-0003  ORIGINAL LAYOUT
001100*    26-01-1999  RSP  ATX-Y2K1  Y2K - PRICE-DATE WIDENED TO CCYYMMDD
001200*                               (WAS YYMMDD), CALLERS CONVERTED
001300*    12-02-1999  RSP  ATX-Y2K2  ADDED PR-CENTURY REDEFINES BELOW
001400*                               FOR REPORTS STILL PRINTING YY
001500*    07-06-2001  KLM  ATX-0038  WIDENED PRICE-VOLUME TO 9(12) FOR
001600*                               HIGH-VOLUME NSE SESSIONS
001700*    14-04-2004  DHS  ATX-0048  ADDED SPARE FILLER TO 80 BYTES
001800******************************************************************
001900 01  DAILY-PRICE-RECORD.
002000*
002100*    TRADING DATE, FORMAT CCYYMMDD.
002200     05  PRICE-DATE                  PIC 9(08).
002300     05  PR-DATE-BROKEN REDEFINES PRICE-DATE.
002400         10  PR-CENTURY              PIC 9(02).
002500         10  PR-YY                   PIC 9(02).
002600         10  PR-MM                   PIC 9(02).
002700         10  PR-DD                   PIC 9(02).
002800*
002900*    OWNING STOCK, MUST MATCH STK-ID ON THE STOCK MASTER.
003000     05  STOCK-ID                    PIC 9(05).
003100*
003200*    OPEN / HIGH / LOW / CLOSE, TWO DECIMALS, SIGNED (SIGN IS
003300*    CARRIED FOR SYMMETRY WITH THE COMPUTED FIELDS BELOW - THE
003400*    EXCHANGE NEVER FEEDS A NEGATIVE PRICE).
003500     05  PRICE-OPEN                  PIC S9(10)V99.
003600     05  PRICE-HIGH                  PIC S9(10)V99.
003700     05  PRICE-LOW                   PIC S9(10)V99.
003800     05  PRICE-CLOSE                 PIC S9(10)V99.
003900*
004000*    SHARES TRADED THE SESSION.
004100     05  PRICE-VOLUME                PIC 9(12).
004200*
004300*    SPARE FOR FUTURE FIELDS (ADJUSTED CLOSE, SPLIT FACTOR).
004400     05  FILLER                      PIC X(07).
