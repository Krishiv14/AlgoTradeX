000100******************************************************************
000110*    PROGRAM: BTSIMCBL
000120*    PURPOSE:  ALGOTRADEX HISTORICAL BACKTEST BATCH.  READS ONE
000130*              STRATEGY, ONE STOCK AND ITS DAILY OHLCV PRICE
000140*              HISTORY, BUILDS THE STRATEGY'S TECHNICAL
000150*              INDICATORS, DERIVES DAILY LONG/FLAT SIGNALS,
000160*              SIMULATES TRADING THE SIGNALS AGAINST A CASH
000170*              ACCOUNT, AND WRITES A TRADE FILE, A DAILY EQUITY
000180*              CURVE, A BACKTEST SUMMARY RECORD AND A PRINTED
000190*              BACKTEST REPORT.
000200*    TECTONICS: COBC
000210******************************************************************
000220*    CHANGE LOG
000230*    DATE        INIT  REQUEST    DESCRIPTION
000240*    ----------  ----  ---------  -----------------------------
000250*    05-15-1997  RSP   ATX-0001   ORIGINAL PROGRAM - MA CROSSOVER
000260*                                 STRATEGY ONLY, NO STOP-LOSS
000270*    21-08-1997  RSP   ATX-0009   ADDED RSI MEAN-REVERSION STRATEGY
000280*    15-01-1998  KLM   ATX-0016   ADDED MACD MOMENTUM STRATEGY
000290*    30-07-1998  RSP   ATX-0019   ADDED STOP-LOSS, POSITION SIZING,
000300*                                 EXIT-REASON ON THE TRADE RECORD
000310*    26-01-1999  RSP   ATX-Y2K1   Y2K REMEDIATION - ALL DATE FIELDS
000320*                                 WIDENED TO CCYYMMDD, DAY-NUMBER
000330*                                 ROUTINE REWRITTEN FOR CENTURY
000340*    12-02-1999  RSP   ATX-Y2K2   Y2K - REGRESSION RUN AGAINST 1999
000350*                                 AND 2000 BOUNDARY DATA, NO OTHER
000360*                                 CHANGE REQUIRED
000370*    09-03-2000  DHS   ATX-0031   ADDED COMBINED STRATEGY (MA+RSI+
000380*                                 MACD), ADDED BENCHMARK/ALPHA
000390*    07-06-2001  KLM   ATX-0038   WIDENED VOLUME AND QUANTITY, FIX
000400*                                 FOR STOCKS TRADING ABOVE 999999
000410*                                 SHARES/DAY
000420*    19-11-2002  KLM   ATX-0041   BOLLINGER/ATR/STOCHASTIC/VWAP
000430*                                 ADDED TO THE INDICATOR LIBRARY
000440*                                 SECTION (LIBRARY ONLY - NOT YET
000450*                                 WIRED TO ANY STRATEGY)
000460*    14-04-2004  DHS   ATX-0048   SHARPE RATIO AND MAX DRAWDOWN
000470*                                 ADDED TO THE SUMMARY RECORD AND
000480*                                 REPORT TOTALS
000490*    03-11-2006  DHS   ATX-0055   RUN-PARAMETER CARD REPLACES THE
000500*                                 HARD-CODED TEST STOCK/STRATEGY
000510*                                 IDS USED DURING DEVELOPMENT
000520*    22-09-2009  PLR   ATX-0061   TRADE STATISTICS (WIN RATE, AVG
000530*                                 WIN/LOSS, PROFIT FACTOR) MOVED
000540*                                 OUT OF THE REPORT PARAGRAPH AND
000550*                                 INTO THEIR OWN SECTION SO THE
000560*                                 SUMMARY RECORD CAN CARRY THEM
000570*    17-02-2012  PLR   ATX-0067   CORRECTED END-OF-PERIOD FORCED
000580*                                 CLOSE - PNL WAS DOUBLE-CHARGING
000590*                                 THE EXIT TRANSACTION COST
000600*    30-08-2012  PLR   ATX-0068   SELL/STOPLOSS CLOSE-OUT NEVER
000610*                                 CREDITED THE SALE PROCEEDS BACK
000620*                                 TO CASH - EQUITY CURVE AFTER THE
000630*                                 FIRST CLOSED TRADE UNDERSTATED
000640*                                 CASH FOR EVERY SUBSEQUENT BUY
000650*    30-08-2012  PLR   ATX-0069   EQ-DRAWDN WAS ALWAYS ZEROED ON
000660*                                 THE EQUITY RECORD - DRAWDOWN IS
000670*                                 NOW CARRIED DAY-BY-DAY IN
000680*                                 4400-WRITE-EQUITY-DAY INSTEAD OF
000690*                                 A SEPARATE PASS AFTER THE FILE
000700*                                 WAS ALREADY WRITTEN
000710*-----------------------*
000720 IDENTIFICATION DIVISION.
000730*-----------------------*
000740 PROGRAM-ID. BTSIMCBL.
000750 AUTHOR. R S PRAJAPATI.
000760 INSTALLATION. ALGOTRADEX RESEARCH GROUP - BATCH SYSTEMS.
000770 DATE-WRITTEN. 05-15-1997.
000780 DATE-COMPILED.
000790 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800*-----------------------*
000810 ENVIRONMENT DIVISION.
000820*-----------------------*
000830 CONFIGURATION SECTION.
000840 SPECIAL-NAMES.
000850     C01 IS TOP-OF-FORM.
000860*
000870 INPUT-OUTPUT SECTION.
000880 FILE-CONTROL.
000890*
000900     SELECT PARM-FILE ASSIGN TO PARMFILE
000910         ACCESS IS SEQUENTIAL
000920         FILE STATUS  IS  WS-PARM-STATUS.
000930*
000940     SELECT STRAT-FILE ASSIGN TO STRATFIL
000950         ACCESS IS SEQUENTIAL
000960         FILE STATUS  IS  WS-STRAT-STATUS.
000970*
000980     SELECT STOCK-FILE ASSIGN TO STOCKFIL
000990         ACCESS IS SEQUENTIAL
001000         FILE STATUS  IS  WS-STOCK-STATUS.
001010*
001020     SELECT PRICE-FILE ASSIGN TO PRICEFIL
001030         ACCESS IS SEQUENTIAL
001040         FILE STATUS  IS  WS-PRICE-STATUS.
001050*
001060     SELECT TRADE-FILE ASSIGN TO TRADEFIL
001070         ACCESS IS SEQUENTIAL
001080         FILE STATUS  IS  WS-TRADE-STATUS.
001090*
001100     SELECT EQUITY-FILE ASSIGN TO EQUITFIL
001110         ACCESS IS SEQUENTIAL
001120         FILE STATUS  IS  WS-EQUIT-STATUS.
001130*
001140     SELECT SUMMARY-FILE ASSIGN TO SUMRYFIL
001150         ACCESS IS SEQUENTIAL
001160         FILE STATUS  IS  WS-SUMRY-STATUS.
001170*
001180     SELECT REPORT-FILE ASSIGN TO RPTFIL
001190         ACCESS IS SEQUENTIAL
001200         FILE STATUS  IS  WS-RPT-STATUS.
001210*
001220*-----------------------*
001230 DATA DIVISION.
001240*-----------------------*
001250 FILE SECTION.
001260*
001270 FD  PARM-FILE RECORDING MODE F.
001280 01  PARM-REC.
001290     COPY BTPARM.
001300*
001310 FD  STRAT-FILE RECORDING MODE F.
001320     COPY BTSTRAT.
001330*
001340 FD  STOCK-FILE RECORDING MODE F.
001350     COPY BTSTKMS.
001360*
001370 FD  PRICE-FILE RECORDING MODE F.
001380     COPY BTPRICE.
001390*
001400 FD  TRADE-FILE RECORDING MODE F.
001410     COPY BTTRADE.
001420*
001430 FD  EQUITY-FILE RECORDING MODE F.
001440     COPY BTEQUIT.
001450*
001460 FD  SUMMARY-FILE RECORDING MODE F.
001470     COPY BTSUMRY.
001480*
001490 FD  REPORT-FILE RECORDING MODE F.
001500 01  REPORT-LINE                    PIC X(132).
001510*
001520 WORKING-STORAGE SECTION.
001530*
001540 01  SYSTEM-DATE-AND-TIME.
001550     05  CURRENT-DATE.
001560         10  CURRENT-YEAR           PIC 9(02).
001570         10  CURRENT-MONTH          PIC 9(02).
001580         10  CURRENT-DAY            PIC 9(02).
001590     05  CURRENT-TIME.
001600         10  CURRENT-HOUR           PIC 9(02).
001610         10  CURRENT-MINUTE         PIC 9(02).
001620         10  CURRENT-SECOND         PIC 9(02).
001630         10  CURRENT-HNDSEC         PIC 9(02).
001640*
001650*-----------------------*
001660*    FILE STATUS BYTES
001670*-----------------------*
001680 01  WS-FILE-STATUSES.
001690     05  WS-PARM-STATUS             PIC X(02) VALUE SPACES.
001700     05  WS-STRAT-STATUS            PIC X(02) VALUE SPACES.
001710     05  WS-STOCK-STATUS            PIC X(02) VALUE SPACES.
001720     05  WS-PRICE-STATUS            PIC X(02) VALUE SPACES.
001730     05  WS-TRADE-STATUS            PIC X(02) VALUE SPACES.
001740     05  WS-EQUIT-STATUS            PIC X(02) VALUE SPACES.
001750     05  WS-SUMRY-STATUS            PIC X(02) VALUE SPACES.
001760     05  WS-RPT-STATUS              PIC X(02) VALUE SPACES.
001770*
001780*-----------------------*
001790*    SWITCHES
001800*-----------------------*
001810 01  SWITCHES.
001820     05  STRAT-FILE-EOF-SW          PIC X VALUE 'N'.
001830         88  STRAT-FILE-EOF             VALUE 'Y'.
001840     05  STOCK-FILE-EOF-SW          PIC X VALUE 'N'.
001850         88  STOCK-FILE-EOF             VALUE 'Y'.
001860     05  PRICE-FILE-EOF-SW          PIC X VALUE 'N'.
001870         88  PRICE-FILE-EOF              VALUE 'Y'.
001880     05  STRAT-FOUND-SW             PIC X VALUE 'N'.
001890         88  STRAT-FOUND                 VALUE 'Y'.
001900     05  STOCK-FOUND-SW             PIC X VALUE 'N'.
001910         88  STOCK-FOUND                 VALUE 'Y'.
001920     05  WS-STOPLOSS-TRIGGERED-SW   PIC X VALUE 'N'.
001930         88  WS-STOPLOSS-WAS-TRIGGERED   VALUE 'Y'.
001940*
001950*-----------------------*
001960*    RUN PARAMETERS (COPIED FROM PARM-REC BEFORE PARM-FILE
001970*    IS CLOSED - THE FIELDS IN PARM-REC ARE NOT ADDRESSABLE
001980*    AFTER CLOSE ON SOME RUNTIMES).
001990*-----------------------*
002000 01  WS-RUN-PARAMETERS.
002010     05  WS-REQ-STRAT-ID            PIC 9(05).
002020     05  WS-REQ-STOCK-SYMBOL        PIC X(20).
002030     05  WS-REQ-START-DATE          PIC 9(08).
002040     05  WS-REQ-START-DATE-R REDEFINES WS-REQ-START-DATE.
002050         10  WS-REQ-START-CC        PIC 9(02).
002060         10  WS-REQ-START-YY        PIC 9(02).
002070         10  WS-REQ-START-MM        PIC 9(02).
002080         10  WS-REQ-START-DD        PIC 9(02).
002090     05  WS-REQ-END-DATE            PIC 9(08).
002100     05  WS-REQ-END-DATE-R REDEFINES WS-REQ-END-DATE.
002110         10  WS-REQ-END-CC          PIC 9(02).
002120         10  WS-REQ-END-YY          PIC 9(02).
002130         10  WS-REQ-END-MM          PIC 9(02).
002140         10  WS-REQ-END-DD          PIC 9(02).
002150     05  WS-REQ-INIT-CAPITAL        PIC S9(13)V99.
002160*
002170*-----------------------*
002180*    SUBSCRIPTS, COUNTERS AND OTHER BINARY WORK FIELDS
002190*-----------------------*
002200 01  SUBSCRIPTS                     BINARY.
002210     05  DAY-SUB                    PIC S9(4).
002220     05  DAY-COUNT                  PIC S9(4).
002230     05  WINDOW-SUB                 PIC S9(4).
002240     05  WINDOW-END-SUB             PIC S9(4).
002250     05  TRADE-SUB                  PIC S9(4).
002260     05  TRADE-COUNT                PIC S9(4).
002270     05  SQRT-ITER-SUB              PIC S9(2).
002280*
002290 01  WS-COUNTS                      BINARY.
002300     05  WS-TOTAL-TRADES            PIC S9(5).
002310     05  WS-WINNING-TRADES          PIC S9(5).
002320     05  WS-LOSING-TRADES           PIC S9(5).
002330     05  WS-SHARES                  PIC S9(9).
002340     05  WS-SHARES-TO-BUY           PIC S9(9).
002350*
002360*-----------------------*
002370*    ONE ENTRY PER TRADING DAY IN THE BACKTEST WINDOW.  HOLDS
002380*    THE RAW BAR, THE INDICATOR VALUES BUILT OVER IT, THE
002390*    DERIVED POSITION/SIGNAL, AND THE DAY'S EQUITY-CURVE
002400*    FIGURES ONCE THE SIMULATOR HAS RUN.
002410*-----------------------*
002420 01  WS-DAY-TABLE VALUE ZERO.
002430     05  WS-DAY-ENTRY OCCURS 3000 TIMES.
002440         10  DT-DATE                PIC 9(08).
002450         10  DT-OPEN                PIC S9(10)V99.
002460         10  DT-HIGH                PIC S9(10)V99.
002470         10  DT-LOW                 PIC S9(10)V99.
002480         10  DT-CLOSE               PIC S9(10)V99.
002490         10  DT-VOLUME              PIC 9(12).
002500         10  DT-GAIN                PIC S9(10)V99.
002510         10  DT-LOSS                PIC S9(10)V99.
002520         10  DT-SMA-SHORT           PIC S9(10)V9(4).
002530         10  DT-SMA-LONG            PIC S9(10)V9(4).
002540         10  DT-EMA-FAST            PIC S9(10)V9(4).
002550         10  DT-EMA-SLOW            PIC S9(10)V9(4).
002560         10  DT-MACD-LINE           PIC S9(10)V9(4).
002570         10  DT-MACD-SIGNAL         PIC S9(10)V9(4).
002580         10  DT-MACD-HIST           PIC S9(10)V9(4).
002590         10  DT-RSI-VALUE           PIC S9(04)V9(4).
002600         10  DT-BOLL-MID            PIC S9(10)V9(4).
002610         10  DT-BOLL-UP             PIC S9(10)V9(4).
002620         10  DT-BOLL-LOW            PIC S9(10)V9(4).
002630         10  DT-TR                  PIC S9(10)V9(4).
002640         10  DT-ATR                 PIC S9(10)V9(4).
002650         10  DT-STOCH-K             PIC S9(04)V9(4).
002660         10  DT-STOCH-D             PIC S9(04)V9(4).
002670         10  DT-VWAP                PIC S9(10)V9(4).
002680         10  DT-POSITION            PIC S9(1) COMP.
002690         10  DT-SIGNAL              PIC S9(1) COMP.
002700         10  DT-CASH                PIC S9(13)V99.
002710         10  DT-HOLD                PIC S9(13)V99.
002720         10  DT-TOTAL               PIC S9(13)V99.
002730         10  DT-DRAWDN              PIC S9(04)V9(4).
002740         10  DT-IND-READY.
002750             15  DT-SMA-SHORT-SW    PIC X.
002760                 88  DT-SMA-SHORT-OK    VALUE 'Y'.
002770             15  DT-SMA-LONG-SW     PIC X.
002780                 88  DT-SMA-LONG-OK     VALUE 'Y'.
002790             15  DT-RSI-SW          PIC X.
002800                 88  DT-RSI-OK          VALUE 'Y'.
002810*
002820*-----------------------*
002830*    ONE ENTRY PER CLOSED ROUND-TRIP TRADE.  MIRRORS THE
002840*    TRADE-RECORD LAYOUT SO A TRADE CAN BE MOVED STRAIGHT ACROSS
002850*    WHEN THE REPORT DETAIL LINE IS BUILT.
002860*-----------------------*
002870 01  WS-TRADE-TABLE VALUE ZERO.
002880     05  WS-TRADE-ENTRY OCCURS 2000 TIMES.
002890         10  WT-ENTRY-DATE          PIC 9(08).
002900         10  WT-ENTRY-PRICE         PIC S9(10)V99.
002910         10  WT-EXIT-DATE           PIC 9(08).
002920         10  WT-EXIT-PRICE          PIC S9(10)V99.
002930         10  WT-QUANTITY            PIC 9(09).
002940         10  WT-TXN-COST            PIC S9(10)V99.
002950         10  WT-TRADE-PNL           PIC S9(10)V99.
002960         10  WT-PNL-PCT             PIC S9(04)V9(4).
002970         10  WT-HOLD-DAYS           PIC 9(05).
002980         10  WT-EXIT-REASON         PIC X(12).
002990*
003000*-----------------------*
003010*    LIVE SIMULATION STATE - CASH ACCOUNT AND THE CURRENTLY
003020*    OPEN POSITION, IF ANY.
003030*-----------------------*
003040 01  WS-SIM-STATE.
003050     05  WS-CASH                    PIC S9(13)V99.
003060     05  WS-POS-OPEN-SW             PIC X VALUE 'N'.
003070         88  WS-POS-IS-OPEN             VALUE 'Y'.
003080     05  WS-OPEN-ENTRY-DATE         PIC 9(08).
003090     05  WS-OPEN-ENTRY-PRICE        PIC S9(10)V99.
003100     05  WS-OPEN-ENTRY-COST         PIC S9(10)V99.
003110     05  WS-RUNNING-MAX-TOTAL       PIC S9(13)V99.
003120     05  WS-FINAL-TOTAL             PIC S9(13)V99.
003130*
003140*-----------------------*
003150*    TRADING CONSTANTS
003160*-----------------------*
003170 01  WS-CONSTANTS.
003180     05  WS-TXN-COST-RATE           PIC 9V9(4)   VALUE 0.0005.
003190     05  WS-DEFAULT-CAPITAL         PIC S9(13)V99
003200                                               VALUE 100000.00.
003210     05  WS-BOLL-WINDOW             PIC S9(4) COMP VALUE 20.
003220     05  WS-BOLL-K                  PIC 9V9      VALUE 2.0.
003230     05  WS-ATR-PERIOD              PIC S9(4) COMP VALUE 14.
003240     05  WS-STOCH-K-PERIOD          PIC S9(4) COMP VALUE 14.
003250     05  WS-STOCH-D-PERIOD          PIC S9(4) COMP VALUE 3.
003260     05  WS-BENCHMARK-ANNUAL-RATE   PIC 9V99     VALUE 0.12.
003270     05  WS-SQRT-252                PIC 99V9(8)
003280                                               VALUE 15.8745.
003290*
003300*-----------------------*
003310*    GENERAL-PURPOSE INDICATOR WORK FIELDS - REUSED BY EVERY
003320*    INDICATOR-BUILDING PARAGRAPH.  NONE OF THESE SURVIVE PAST
003330*    THE PARAGRAPH THAT SET THEM.
003340*-----------------------*
003350 01  WS-INDICATOR-WORK              COMP.
003360     05  WS-IND-PERIOD              PIC S9(4).
003370     05  WS-IND-SUM                 PIC S9(16)V9(4).
003380     05  WS-IND-MEAN                PIC S9(14)V9(4).
003390     05  WS-IND-SUM2                PIC S9(16)V9(4).
003400     05  WS-IND-MEAN2               PIC S9(14)V9(4).
003410     05  WS-IND-SUMSQ               PIC S9(18)V9(4).
003420     05  WS-IND-VARIANCE            PIC S9(18)V9(4).
003430     05  WS-IND-STDDEV              PIC S9(14)V9(4).
003440     05  WS-ALPHA-FACTOR            PIC S9(04)V9(8).
003450     05  WS-ONE-MINUS-ALPHA         PIC S9(04)V9(8).
003460     05  WS-HH                      PIC S9(10)V99.
003470     05  WS-LL                      PIC S9(10)V99.
003480     05  WS-TP                      PIC S9(10)V9(4).
003490     05  WS-CUM-TPVOL               PIC S9(20)V9(4).
003500     05  WS-CUM-VOL                 PIC S9(16).
003510*
003520*-----------------------*
003530*    TRADE STATISTICS AND PERFORMANCE METRICS WORK AREA
003540*-----------------------*
003550 01  WS-STATS-WORK                  COMP.
003560     05  WS-SUM-WIN-PNL             PIC S9(12)V99.
003570     05  WS-SUM-LOSS-PNL            PIC S9(12)V99.
003580     05  WS-RET-SUM                 PIC S9(10)V9(8).
003590     05  WS-RET-MEAN                PIC S9(10)V9(8).
003600     05  WS-RET-SUMSQ               PIC S9(14)V9(8).
003610     05  WS-RET-VARIANCE            PIC S9(14)V9(8).
003620     05  WS-RET-STDDEV              PIC S9(10)V9(8).
003630     05  WS-RET-COUNT               PIC S9(04).
003640     05  WS-DAILY-RETURN            PIC S9(06)V9(8).
003650     05  WS-BT-YEARS                PIC S9(04)V9(4).
003660*
003670 01  WS-METRICS.
003680     05  WS-TOTAL-RETURN            PIC S9(04)V9(4).
003690     05  WS-SHARPE-RATIO            PIC S9(02)V9(4).
003700     05  WS-MAX-DRAWDOWN            PIC S9(04)V9(4).
003710     05  WS-WIN-RATE                PIC S9(02)V9(4).
003720     05  WS-AVG-WIN                 PIC S9(10)V99.
003730     05  WS-AVG-LOSS                PIC S9(10)V99.
003740     05  WS-PROFIT-FACTOR           PIC S9(04)V9(4).
003750     05  WS-BENCHMARK-RETURN        PIC S9(04)V9(4).
003760     05  WS-ALPHA                   PIC S9(04)V9(4).
003770*
003780*-----------------------*
003790*    NEWTON'S-METHOD SQUARE ROOT HELPER.  NO INTRINSIC FUNCTION
003800*    IS USED ANYWHERE IN THIS PROGRAM - SEE 9800-SQUARE-ROOT.
003810*-----------------------*
003820 01  WS-SQRT-WORK                   COMP.
003830     05  WS-SQRT-INPUT              PIC S9(18)V9(8).
003840     05  WS-SQRT-RESULT             PIC S9(18)V9(8).
003850     05  WS-SQRT-PRIOR              PIC S9(18)V9(8).
003860*
003870*-----------------------*
003880*    DAY-NUMBER (JULIAN-STYLE) DATE ARITHMETIC.  USED FOR
003890*    HOLD-DAYS ON A CLOSED TRADE AND FOR THE BENCHMARK YEARS
003900*    CALCULATION.  NO INTRINSIC FUNCTION IS USED.
003910*-----------------------*
003920 01  WS-DATE-WORK                   COMP.
003930     05  WS-DATE-CC                 PIC 9(02).
003940     05  WS-DATE-YY                 PIC 9(02).
003950     05  WS-DATE-MM                 PIC 9(02).
003960     05  WS-DATE-DD                 PIC 9(02).
003970     05  WS-DATE-FULL-YR            PIC 9(04).
003980     05  WS-DATE-PRIOR-YR           PIC 9(04).
003990     05  WS-DATE-LEAP-ADD           PIC S9(04).
004000     05  WS-DATE-DAYNUM             PIC S9(09).
004010     05  WS-DATE-DIV-RESULT         PIC S9(09).
004020     05  WS-DATE-DIV-REMAIN         PIC S9(09).
004030 01  WS-ENTRY-DAYNUM                PIC S9(09) COMP.
004040 01  WS-EXIT-DAYNUM                 PIC S9(09) COMP.
004050 01  WS-START-DAYNUM                PIC S9(09) COMP.
004060 01  WS-END-DAYNUM                  PIC S9(09) COMP.
004070 01  WS-LEAP-SW                     PIC X.
004080     88  WS-IS-LEAP-YEAR                VALUE 'Y'.
004090*
004100 01  WS-MONTH-CUM-DAYS-TABLE.
004110     05  FILLER PIC 9(03) VALUE 000.
004120     05  FILLER PIC 9(03) VALUE 031.
004130     05  FILLER PIC 9(03) VALUE 059.
004140     05  FILLER PIC 9(03) VALUE 090.
004150     05  FILLER PIC 9(03) VALUE 120.
004160     05  FILLER PIC 9(03) VALUE 151.
004170     05  FILLER PIC 9(03) VALUE 181.
004180     05  FILLER PIC 9(03) VALUE 212.
004190     05  FILLER PIC 9(03) VALUE 243.
004200     05  FILLER PIC 9(03) VALUE 273.
004210     05  FILLER PIC 9(03) VALUE 304.
004220     05  FILLER PIC 9(03) VALUE 334.
004230 01  WS-MONTH-CUM-DAYS REDEFINES WS-MONTH-CUM-DAYS-TABLE.
004240     05  WS-MONTH-CUM               PIC 9(03) OCCURS 12 TIMES.
004250*
004260*-----------------------*
004270*    STRATEGY AND STOCK, HELD BEYOND THE READ THAT FOUND THEM
004280*-----------------------*
004290 01  WS-STRATEGY-HELD.
004300     05  WS-STRAT-NAME              PIC X(30).
004310     05  WS-STRAT-TYPE              PIC X(12).
004320     05  WS-SHORT-WINDOW            PIC 9(03).
004330     05  WS-LONG-WINDOW             PIC 9(03).
004340     05  WS-RSI-PERIOD              PIC 9(03).
004350     05  WS-RSI-OVERSOLD            PIC 9(03).
004360     05  WS-RSI-OVERBOUGHT          PIC 9(03).
004370     05  WS-MACD-FAST               PIC 9(03).
004380     05  WS-MACD-SLOW               PIC 9(03).
004390     05  WS-MACD-SIGNAL             PIC 9(03).
004400     05  WS-POSITION-SIZE           PIC 9V9(4).
004410     05  WS-STOP-LOSS               PIC 9V9(4).
004420*
004430 01  WS-STOCK-HELD.
004440     05  WS-STOCK-ID-HELD           PIC 9(05).
004450     05  WS-STOCK-SYMBOL-HELD       PIC X(20).
004460     05  WS-STOCK-NAME-HELD         PIC X(40).
004470*
004480*-----------------------*
004490*    STOP-LOSS WORK FIELDS
004500*-----------------------*
004510 01  WS-STOPLOSS-WORK               COMP.
004520     05  WS-LOSS-PCT                PIC S9(04)V9(4).
004530*
004540*-----------------------*
004550*    REPORT LINE COPYBOOKS
004560*-----------------------*
004570 COPY BTRPTHD.
004580 COPY BTRPTBD.
004590 COPY BTRPTTL.
004600*
004610*-----------------------*
004620*    ABEND MESSAGE AREA
004630*-----------------------*
004640 01  WS-ABEND-MESSAGE               PIC X(60) VALUE SPACES.
004650*
004660*-----------------------*
004670 PROCEDURE DIVISION.
004680*-----------------------*
004690*
004700 0000-MAIN-PROCESS.
004710*
004720     ACCEPT CURRENT-DATE FROM DATE.
004730     ACCEPT CURRENT-TIME FROM TIME.
004740*
004750     DISPLAY '****************************************'.
004760     DISPLAY 'BTSIMCBL STARTED DATE = ' CURRENT-MONTH '/'
004770             CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.
004780     DISPLAY '             TIME = ' CURRENT-HOUR ':'
004790             CURRENT-MINUTE ':' CURRENT-SECOND.
004800     DISPLAY '****************************************'.
004810*
004820     PERFORM 0100-OPEN-FILES.
004830     PERFORM 0200-READ-PARM-CARD.
004840*
004850     PERFORM 1000-LOAD-STRATEGY THRU 1000-EXIT.
004860     PERFORM 1100-LOAD-STOCK THRU 1100-EXIT.
004870     PERFORM 1200-LOAD-PRICE-TABLE THRU 1200-EXIT.
004880*
004890     PERFORM 2000-BUILD-INDICATORS.
004900     PERFORM 3000-BUILD-SIGNALS.
004910     PERFORM 4000-SIMULATE-TRADING.
004920     PERFORM 5000-COMPUTE-DRAWDOWN.
004930     PERFORM 5100-COMPUTE-PERFORMANCE.
004940     PERFORM 5200-COMPUTE-TRADE-STATS.
004950     PERFORM 5300-COMPUTE-BENCHMARK.
004960*
004970     PERFORM 6000-WRITE-SUMMARY-RECORD.
004980     PERFORM 7000-PRINT-REPORT.
004990*
005000     PERFORM 9000-CLOSE-FILES.
005010*
005020     DISPLAY 'BTSIMCBL COMPLETED NORMALLY'.
005030     STOP RUN.
005040*
005050*-----------------------*
005060*    FILE OPEN / CLOSE
005070*-----------------------*
005080 0100-OPEN-FILES.
005090     OPEN INPUT  PARM-FILE.
005100     OPEN INPUT  STRAT-FILE.
005110     OPEN INPUT  STOCK-FILE.
005120     OPEN INPUT  PRICE-FILE.
005130     OPEN OUTPUT TRADE-FILE.
005140     OPEN OUTPUT EQUITY-FILE.
005150     OPEN OUTPUT SUMMARY-FILE.
005160     OPEN OUTPUT REPORT-FILE.
005170*
005180 9000-CLOSE-FILES.
005190     CLOSE STRAT-FILE.
005200     CLOSE STOCK-FILE.
005210     CLOSE PRICE-FILE.
005220     CLOSE TRADE-FILE.
005230     CLOSE EQUITY-FILE.
005240     CLOSE SUMMARY-FILE.
005250     CLOSE REPORT-FILE.
005260*
005270*-----------------------*
005280*    RUN-CARD - ONE RECORD NAMES THE STRATEGY, STOCK, BACKTEST
005290*    WINDOW AND OPTIONAL STARTING-CAPITAL OVERRIDE FOR THE RUN.
005300*-----------------------*
005310 0200-READ-PARM-CARD.
005320     READ PARM-FILE
005330         AT END
005340             MOVE 'NO RUN-PARAMETER CARD PRESENT ON PARMFILE'
005350                 TO WS-ABEND-MESSAGE
005360             PERFORM 9999-ABEND-ROUTINE
005370     END-READ.
005380*
005390     MOVE PARM-STRAT-ID       TO WS-REQ-STRAT-ID.
005400     MOVE PARM-STOCK-SYMBOL   TO WS-REQ-STOCK-SYMBOL.
005410     MOVE PARM-START-DATE     TO WS-REQ-START-DATE.
005420     MOVE PARM-END-DATE       TO WS-REQ-END-DATE.
005430     IF PARM-INIT-CAPITAL = ZERO
005440         MOVE WS-DEFAULT-CAPITAL TO WS-REQ-INIT-CAPITAL
005450     ELSE
005460         MOVE PARM-INIT-CAPITAL TO WS-REQ-INIT-CAPITAL
005470     END-IF.
005480*
005490     CLOSE PARM-FILE.
005500*
005510*-----------------------*
005520*    BATCH FLOW STEP 1 - LOCATE THE REQUESTED STRATEGY
005530*-----------------------*
005540 1000-LOAD-STRATEGY.
005550     PERFORM 1010-READ-STRAT-FILE.
005560*
005570 1005-FIND-STRAT-LOOP.
005580     IF STRAT-FILE-EOF
005590         GO TO 1015-STRAT-NOT-FOUND
005600     END-IF.
005610*
005620     IF STRAT-ID OF STRATEGY-RECORD = WS-REQ-STRAT-ID
005630         PERFORM 1020-HOLD-STRATEGY
005640         GO TO 1000-EXIT
005650     END-IF.
005660*
005670     PERFORM 1010-READ-STRAT-FILE.
005680     GO TO 1005-FIND-STRAT-LOOP.
005690*
005700 1010-READ-STRAT-FILE.
005710     READ STRAT-FILE
005720         AT END SET STRAT-FILE-EOF TO TRUE
005730     END-READ.
005740*
005750 1015-STRAT-NOT-FOUND.
005760     MOVE 'STRATEGY ID NOT FOUND ON STRAT-FILE' TO
005770         WS-ABEND-MESSAGE.
005780     PERFORM 9999-ABEND-ROUTINE.
005790*
005800 1020-HOLD-STRATEGY.
005810     SET STRAT-FOUND TO TRUE.
005820     MOVE STRAT-NAME     TO WS-STRAT-NAME.
005830     MOVE STRAT-TYPE     TO WS-STRAT-TYPE.
005840     MOVE SHORT-WINDOW   TO WS-SHORT-WINDOW.
005850     MOVE LONG-WINDOW    TO WS-LONG-WINDOW.
005860     MOVE RSI-PERIOD     TO WS-RSI-PERIOD.
005870     MOVE RSI-OVERSOLD   TO WS-RSI-OVERSOLD.
005880     MOVE RSI-OVERBOUGHT TO WS-RSI-OVERBOUGHT.
005890     MOVE MACD-FAST      TO WS-MACD-FAST.
005900     MOVE MACD-SLOW      TO WS-MACD-SLOW.
005910     MOVE MACD-SIGNAL    TO WS-MACD-SIGNAL.
005920     MOVE POSITION-SIZE  TO WS-POSITION-SIZE.
005930     MOVE STOP-LOSS      TO WS-STOP-LOSS.
005940*
005950     IF WS-STRAT-TYPE NOT = 'MACROSSOVER ' AND
005960        WS-STRAT-TYPE NOT = 'RSI         ' AND
005970        WS-STRAT-TYPE NOT = 'MACD        ' AND
005980        WS-STRAT-TYPE NOT = 'COMBINED    '
005990         MOVE 'UNKNOWN STRATEGY TYPE ON STRAT-FILE' TO
006000             WS-ABEND-MESSAGE
006010         PERFORM 9999-ABEND-ROUTINE
006020     END-IF.
006030*
006040 1000-EXIT.
006050     EXIT.
006060*
006070*-----------------------*
006080*    BATCH FLOW STEP 2 - LOCATE THE REQUESTED STOCK
006090*-----------------------*
006100 1100-LOAD-STOCK.
006110     PERFORM 1110-READ-STOCK-FILE.
006120*
006130 1105-FIND-STOCK-LOOP.
006140     IF STOCK-FILE-EOF
006150         GO TO 1115-STOCK-NOT-FOUND
006160     END-IF.
006170*
006180     IF STK-SYMBOL = WS-REQ-STOCK-SYMBOL
006190         PERFORM 1120-HOLD-STOCK
006200         GO TO 1100-EXIT
006210     END-IF.
006220*
006230     PERFORM 1110-READ-STOCK-FILE.
006240     GO TO 1105-FIND-STOCK-LOOP.
006250*
006260 1110-READ-STOCK-FILE.
006270     READ STOCK-FILE
006280         AT END SET STOCK-FILE-EOF TO TRUE
006290     END-READ.
006300*
006310 1115-STOCK-NOT-FOUND.
006320     MOVE 'STOCK SYMBOL NOT FOUND ON STOCK-FILE' TO
006330         WS-ABEND-MESSAGE.
006340     PERFORM 9999-ABEND-ROUTINE.
006350*
006360 1120-HOLD-STOCK.
006370     SET STOCK-FOUND TO TRUE.
006380     MOVE STK-ID     TO WS-STOCK-ID-HELD.
006390     MOVE STK-SYMBOL TO WS-STOCK-SYMBOL-HELD.
006400     MOVE STK-NAME   TO WS-STOCK-NAME-HELD.
006410*
006420 1100-EXIT.
006430     EXIT.
006440*
006450*-----------------------*
006460*    BATCH FLOW STEP 3 - LOAD THE PRICE WINDOW INTO THE DAY
006470*    TABLE.  THE PRICE FILE ARRIVES IN ASCENDING DATE ORDER SO
006480*    THE TABLE IS BUILT WITH A SINGLE PASS.
006490*-----------------------*
006500 1200-LOAD-PRICE-TABLE.
006510     MOVE ZERO TO DAY-COUNT.
006520     PERFORM 1210-READ-PRICE-FILE.
006530*
006540 1205-LOAD-PRICE-LOOP.
006550     IF PRICE-FILE-EOF
006560         GO TO 1220-CHECK-PRICE-COUNT
006570     END-IF.
006580*
006590     IF STOCK-ID OF DAILY-PRICE-RECORD = WS-STOCK-ID-HELD AND
006600        PRICE-DATE >= WS-REQ-START-DATE AND
006610        PRICE-DATE <= WS-REQ-END-DATE
006620         ADD 1 TO DAY-COUNT
006630         MOVE PRICE-DATE   TO DT-DATE (DAY-COUNT)
006640         MOVE PRICE-OPEN   TO DT-OPEN (DAY-COUNT)
006650         MOVE PRICE-HIGH   TO DT-HIGH (DAY-COUNT)
006660         MOVE PRICE-LOW    TO DT-LOW (DAY-COUNT)
006670         MOVE PRICE-CLOSE  TO DT-CLOSE (DAY-COUNT)
006680         MOVE PRICE-VOLUME TO DT-VOLUME (DAY-COUNT)
006690     END-IF.
006700*
006710     PERFORM 1210-READ-PRICE-FILE.
006720     GO TO 1205-LOAD-PRICE-LOOP.
006730*
006740 1210-READ-PRICE-FILE.
006750     READ PRICE-FILE
006760         AT END SET PRICE-FILE-EOF TO TRUE
006770     END-READ.
006780*
006790 1220-CHECK-PRICE-COUNT.
006800     IF DAY-COUNT = ZERO
006810         MOVE 'NO PRICE RECORDS IN REQUESTED DATE RANGE' TO
006820             WS-ABEND-MESSAGE
006830         PERFORM 9999-ABEND-ROUTINE
006840     END-IF.
006850*
006860 1200-EXIT.
006870     EXIT.
006880*
006890*-----------------------*
006900*    INDICATOR LIBRARY - BUILDS EVERY INDICATOR OVER THE DAY
006910*    TABLE.  SMA/RSI/MACD USE THE WINDOWS FROM THE STRATEGY
006920*    RECORD; BOLLINGER, ATR, STOCHASTIC AND VWAP ARE GENERAL-
006930*    PURPOSE LIBRARY INDICATORS AND USE SHOP-STANDARD DEFAULT
006940*    PERIODS (SEE WS-CONSTANTS).
006950*-----------------------*
006960 2000-BUILD-INDICATORS.
006970     PERFORM 2010-BUILD-SMA-SHORT.
006980     PERFORM 2020-BUILD-SMA-LONG.
006990     PERFORM 2100-BUILD-EMA-FAST.
007000     PERFORM 2110-BUILD-EMA-SLOW.
007010     PERFORM 2120-BUILD-MACD-LINE.
007020     PERFORM 2130-BUILD-MACD-SIGNAL.
007030     PERFORM 2200-BUILD-RSI.
007040     PERFORM 2400-BUILD-BOLLINGER.
007050     PERFORM 2500-BUILD-ATR.
007060     PERFORM 2600-BUILD-STOCHASTIC.
007070     PERFORM 2700-BUILD-VWAP.
007080*
007090*    SMA(SHORT-WINDOW) OVER THE CLOSE SERIES.
007100 2010-BUILD-SMA-SHORT.
007110     PERFORM 2011-SMA-SHORT-ONE-DAY
007120         VARYING DAY-SUB FROM 1 BY 1 UNTIL DAY-SUB > DAY-COUNT.
007130*
007140 2011-SMA-SHORT-ONE-DAY.
007150     IF DAY-SUB >= WS-SHORT-WINDOW
007160         MOVE ZERO TO WS-IND-SUM
007170         PERFORM 2012-SUM-SMA-SHORT-WINDOW
007180             VARYING WINDOW-SUB FROM DAY-SUB BY -1
007190             UNTIL WINDOW-SUB < DAY-SUB - WS-SHORT-WINDOW + 1
007200         COMPUTE DT-SMA-SHORT (DAY-SUB) ROUNDED =
007210             WS-IND-SUM / WS-SHORT-WINDOW
007220         SET DT-SMA-SHORT-OK (DAY-SUB) TO TRUE
007230     END-IF.
007240*
007250 2012-SUM-SMA-SHORT-WINDOW.
007260     ADD DT-CLOSE (WINDOW-SUB) TO WS-IND-SUM.
007270*
007280*    SMA(LONG-WINDOW) OVER THE CLOSE SERIES.
007290 2020-BUILD-SMA-LONG.
007300     PERFORM 2021-SMA-LONG-ONE-DAY
007310         VARYING DAY-SUB FROM 1 BY 1 UNTIL DAY-SUB > DAY-COUNT.
007320*
007330 2021-SMA-LONG-ONE-DAY.
007340     IF DAY-SUB >= WS-LONG-WINDOW
007350         MOVE ZERO TO WS-IND-SUM
007360         PERFORM 2022-SUM-SMA-LONG-WINDOW
007370             VARYING WINDOW-SUB FROM DAY-SUB BY -1
007380             UNTIL WINDOW-SUB < DAY-SUB - WS-LONG-WINDOW + 1
007390         COMPUTE DT-SMA-LONG (DAY-SUB) ROUNDED =
007400             WS-IND-SUM / WS-LONG-WINDOW
007410         SET DT-SMA-LONG-OK (DAY-SUB) TO TRUE
007420     END-IF.
007430*
007440 2022-SUM-SMA-LONG-WINDOW.
007450     ADD DT-CLOSE (WINDOW-SUB) TO WS-IND-SUM.
007460*
007470*    EMA(MACD-FAST) OVER THE CLOSE SERIES - DEFINED FROM DAY 1.
007480 2100-BUILD-EMA-FAST.
007490     MOVE WS-MACD-FAST TO WS-IND-PERIOD.
007500     COMPUTE WS-ALPHA-FACTOR ROUNDED = 2 / (WS-IND-PERIOD + 1).
007510     COMPUTE WS-ONE-MINUS-ALPHA ROUNDED = 1 - WS-ALPHA-FACTOR.
007520     MOVE DT-CLOSE (1) TO DT-EMA-FAST (1).
007530     PERFORM 2101-EMA-FAST-ONE-DAY
007540         VARYING DAY-SUB FROM 2 BY 1 UNTIL DAY-SUB > DAY-COUNT.
007550*
007560 2101-EMA-FAST-ONE-DAY.
007570     COMPUTE DT-EMA-FAST (DAY-SUB) ROUNDED =
007580         (WS-ALPHA-FACTOR * DT-CLOSE (DAY-SUB)) +
007590         (WS-ONE-MINUS-ALPHA * DT-EMA-FAST (DAY-SUB - 1)).
007600*
007610*    EMA(MACD-SLOW) OVER THE CLOSE SERIES - DEFINED FROM DAY 1.
007620 2110-BUILD-EMA-SLOW.
007630     MOVE WS-MACD-SLOW TO WS-IND-PERIOD.
007640     COMPUTE WS-ALPHA-FACTOR ROUNDED = 2 / (WS-IND-PERIOD + 1).
007650     COMPUTE WS-ONE-MINUS-ALPHA ROUNDED = 1 - WS-ALPHA-FACTOR.
007660     MOVE DT-CLOSE (1) TO DT-EMA-SLOW (1).
007670     PERFORM 2111-EMA-SLOW-ONE-DAY
007680         VARYING DAY-SUB FROM 2 BY 1 UNTIL DAY-SUB > DAY-COUNT.
007690*
007700 2111-EMA-SLOW-ONE-DAY.
007710     COMPUTE DT-EMA-SLOW (DAY-SUB) ROUNDED =
007720         (WS-ALPHA-FACTOR * DT-CLOSE (DAY-SUB)) +
007730         (WS-ONE-MINUS-ALPHA * DT-EMA-SLOW (DAY-SUB - 1)).
007740*
007750*    MACD LINE = EMA(FAST) - EMA(SLOW), DEFINED FROM DAY 1.
007760 2120-BUILD-MACD-LINE.
007770     PERFORM 2121-MACD-LINE-ONE-DAY
007780         VARYING DAY-SUB FROM 1 BY 1 UNTIL DAY-SUB > DAY-COUNT.
007790*
007800 2121-MACD-LINE-ONE-DAY.
007810     COMPUTE DT-MACD-LINE (DAY-SUB) ROUNDED =
007820         DT-EMA-FAST (DAY-SUB) - DT-EMA-SLOW (DAY-SUB).
007830*
007840*    SIGNAL-LINE = EMA(MACD-SIGNAL) OF THE MACD LINE SERIES,
007850*    SEEDED FROM MACD(1).  HIST = MACD - SIGNAL-LINE.
007860 2130-BUILD-MACD-SIGNAL.
007870     MOVE WS-MACD-SIGNAL TO WS-IND-PERIOD.
007880     COMPUTE WS-ALPHA-FACTOR ROUNDED = 2 / (WS-IND-PERIOD + 1).
007890     COMPUTE WS-ONE-MINUS-ALPHA ROUNDED = 1 - WS-ALPHA-FACTOR.
007900     MOVE DT-MACD-LINE (1) TO DT-MACD-SIGNAL (1).
007910     COMPUTE DT-MACD-HIST (1) =
007920         DT-MACD-LINE (1) - DT-MACD-SIGNAL (1).
007930     PERFORM 2131-MACD-SIGNAL-ONE-DAY
007940         VARYING DAY-SUB FROM 2 BY 1 UNTIL DAY-SUB > DAY-COUNT.
007950*
007960 2131-MACD-SIGNAL-ONE-DAY.
007970     COMPUTE DT-MACD-SIGNAL (DAY-SUB) ROUNDED =
007980         (WS-ALPHA-FACTOR * DT-MACD-LINE (DAY-SUB)) +
007990         (WS-ONE-MINUS-ALPHA * DT-MACD-SIGNAL (DAY-SUB - 1)).
008000     COMPUTE DT-MACD-HIST (DAY-SUB) ROUNDED =
008010         DT-MACD-LINE (DAY-SUB) - DT-MACD-SIGNAL (DAY-SUB).
008020*
008030*    RSI(RSI-PERIOD) - SIMPLE ROLLING MEAN OF GAIN/LOSS, NOT
008040*    WILDER SMOOTHING.  UNDEFINED BEFORE DAY RSI-PERIOD + 1.
008050 2200-BUILD-RSI.
008060     MOVE ZERO TO DT-GAIN (1).
008070     MOVE ZERO TO DT-LOSS (1).
008080     PERFORM 2201-GAIN-LOSS-ONE-DAY
008090         VARYING DAY-SUB FROM 2 BY 1 UNTIL DAY-SUB > DAY-COUNT.
008100*
008110     PERFORM 2202-RSI-ONE-DAY
008120         VARYING DAY-SUB FROM 1 BY 1 UNTIL DAY-SUB > DAY-COUNT.
008130*
008140 2201-GAIN-LOSS-ONE-DAY.
008150     IF DT-CLOSE (DAY-SUB) > DT-CLOSE (DAY-SUB - 1)
008160         COMPUTE DT-GAIN (DAY-SUB) =
008170             DT-CLOSE (DAY-SUB) - DT-CLOSE (DAY-SUB - 1)
008180         MOVE ZERO TO DT-LOSS (DAY-SUB)
008190     ELSE
008200         COMPUTE DT-LOSS (DAY-SUB) =
008210             DT-CLOSE (DAY-SUB - 1) - DT-CLOSE (DAY-SUB)
008220         MOVE ZERO TO DT-GAIN (DAY-SUB)
008230     END-IF.
008240*
008250 2202-RSI-ONE-DAY.
008260     IF DAY-SUB > WS-RSI-PERIOD
008270         PERFORM 2210-COMPUTE-ONE-RSI
008280     END-IF.
008290*
008300 2210-COMPUTE-ONE-RSI.
008310*    AVERAGE GAIN OVER THE WINDOW.
008320     MOVE ZERO TO WS-IND-SUM.
008330     PERFORM 2211-SUM-RSI-GAIN-WINDOW
008340         VARYING WINDOW-SUB FROM DAY-SUB BY -1
008350         UNTIL WINDOW-SUB < DAY-SUB - WS-RSI-PERIOD + 1.
008360     COMPUTE WS-IND-MEAN ROUNDED = WS-IND-SUM / WS-RSI-PERIOD.
008370*
008380*    AVERAGE LOSS OVER THE WINDOW.
008390     MOVE ZERO TO WS-IND-SUM2.
008400     PERFORM 2212-SUM-RSI-LOSS-WINDOW
008410         VARYING WINDOW-SUB FROM DAY-SUB BY -1
008420         UNTIL WINDOW-SUB < DAY-SUB - WS-RSI-PERIOD + 1.
008430     COMPUTE WS-IND-MEAN2 ROUNDED = WS-IND-SUM2 / WS-RSI-PERIOD.
008440*
008450     IF WS-IND-MEAN2 = ZERO
008460         MOVE 100 TO DT-RSI-VALUE (DAY-SUB)
008470     ELSE
008480         COMPUTE DT-RSI-VALUE (DAY-SUB) ROUNDED =
008490             100 - (100 / (1 + (WS-IND-MEAN / WS-IND-MEAN2)))
008500     END-IF.
008510     SET DT-RSI-OK (DAY-SUB) TO TRUE.
008520*
008530 2211-SUM-RSI-GAIN-WINDOW.
008540     ADD DT-GAIN (WINDOW-SUB) TO WS-IND-SUM.
008550*
008560 2212-SUM-RSI-LOSS-WINDOW.
008570     ADD DT-LOSS (WINDOW-SUB) TO WS-IND-SUM2.
008580*
008590*    BOLLINGER BANDS(WS-BOLL-WINDOW, WS-BOLL-K) - LIBRARY ONLY,
008600*    NOT USED BY ANY STRATEGY.  SAMPLE STANDARD DEVIATION,
008610*    DIVISOR (WINDOW - 1).
008620 2400-BUILD-BOLLINGER.
008630     PERFORM 2401-BOLLINGER-ONE-DAY
008640         VARYING DAY-SUB FROM 1 BY 1 UNTIL DAY-SUB > DAY-COUNT.
008650*
008660 2401-BOLLINGER-ONE-DAY.
008670     IF DAY-SUB >= WS-BOLL-WINDOW
008680         PERFORM 2410-COMPUTE-ONE-BOLLINGER
008690     END-IF.
008700*
008710 2410-COMPUTE-ONE-BOLLINGER.
008720     MOVE ZERO TO WS-IND-SUM.
008730     PERFORM 2411-SUM-BOLL-WINDOW
008740         VARYING WINDOW-SUB FROM DAY-SUB BY -1
008750         UNTIL WINDOW-SUB < DAY-SUB - WS-BOLL-WINDOW + 1.
008760     COMPUTE WS-IND-MEAN ROUNDED = WS-IND-SUM / WS-BOLL-WINDOW.
008770     MOVE WS-IND-MEAN TO DT-BOLL-MID (DAY-SUB).
008780*
008790     MOVE ZERO TO WS-IND-SUMSQ.
008800     PERFORM 2412-SUM-BOLL-SUMSQ-WINDOW
008810         VARYING WINDOW-SUB FROM DAY-SUB BY -1
008820         UNTIL WINDOW-SUB < DAY-SUB - WS-BOLL-WINDOW + 1.
008830     COMPUTE WS-IND-VARIANCE ROUNDED =
008840         WS-IND-SUMSQ / (WS-BOLL-WINDOW - 1).
008850     MOVE WS-IND-VARIANCE TO WS-SQRT-INPUT.
008860     PERFORM 9800-SQUARE-ROOT.
008870     MOVE WS-SQRT-RESULT TO WS-IND-STDDEV.
008880*
008890     COMPUTE DT-BOLL-UP (DAY-SUB) ROUNDED =
008900         WS-IND-MEAN + (WS-BOLL-K * WS-IND-STDDEV).
008910     COMPUTE DT-BOLL-LOW (DAY-SUB) ROUNDED =
008920         WS-IND-MEAN - (WS-BOLL-K * WS-IND-STDDEV).
008930*
008940 2411-SUM-BOLL-WINDOW.
008950     ADD DT-CLOSE (WINDOW-SUB) TO WS-IND-SUM.
008960*
008970 2412-SUM-BOLL-SUMSQ-WINDOW.
008980     COMPUTE WS-IND-SUMSQ = WS-IND-SUMSQ +
008990         ((DT-CLOSE (WINDOW-SUB) - WS-IND-MEAN) *
009000          (DT-CLOSE (WINDOW-SUB) - WS-IND-MEAN)).
009010*
009020*    ATR(WS-ATR-PERIOD) - LIBRARY ONLY.  TR THEN A ROLLING MEAN
009030*    OF TR OVER THE PERIOD.
009040 2500-BUILD-ATR.
009050     COMPUTE DT-TR (1) = DT-HIGH (1) - DT-LOW (1).
009060     PERFORM 2510-COMPUTE-ONE-TR
009070         VARYING DAY-SUB FROM 2 BY 1 UNTIL DAY-SUB > DAY-COUNT.
009080*
009090     PERFORM 2521-ATR-ONE-DAY
009100         VARYING DAY-SUB FROM 1 BY 1 UNTIL DAY-SUB > DAY-COUNT.
009110*
009120 2521-ATR-ONE-DAY.
009130     IF DAY-SUB >= WS-ATR-PERIOD
009140         MOVE ZERO TO WS-IND-SUM
009150         PERFORM 2522-SUM-ATR-WINDOW
009160             VARYING WINDOW-SUB FROM DAY-SUB BY -1
009170             UNTIL WINDOW-SUB < DAY-SUB - WS-ATR-PERIOD + 1
009180         COMPUTE DT-ATR (DAY-SUB) ROUNDED =
009190             WS-IND-SUM / WS-ATR-PERIOD
009200     END-IF.
009210*
009220 2522-SUM-ATR-WINDOW.
009230     ADD DT-TR (WINDOW-SUB) TO WS-IND-SUM.
009240*
009250 2510-COMPUTE-ONE-TR.
009260     MOVE DT-HIGH (DAY-SUB) TO WS-HH.
009270     MOVE DT-LOW (DAY-SUB)  TO WS-LL.
009280*    TR = MAX(H-L, |H-CPREV|, |L-CPREV|)
009290     COMPUTE DT-TR (DAY-SUB) = WS-HH - WS-LL.
009300     IF (WS-HH - DT-CLOSE (DAY-SUB - 1)) > DT-TR (DAY-SUB)
009310         COMPUTE DT-TR (DAY-SUB) = WS-HH - DT-CLOSE (DAY-SUB - 1)
009320     END-IF.
009330     IF (DT-CLOSE (DAY-SUB - 1) - WS-HH) > DT-TR (DAY-SUB)
009340         COMPUTE DT-TR (DAY-SUB) = DT-CLOSE (DAY-SUB - 1) - WS-HH
009350     END-IF.
009360     IF (WS-LL - DT-CLOSE (DAY-SUB - 1)) > DT-TR (DAY-SUB)
009370         COMPUTE DT-TR (DAY-SUB) = WS-LL - DT-CLOSE (DAY-SUB - 1)
009380     END-IF.
009390     IF (DT-CLOSE (DAY-SUB - 1) - WS-LL) > DT-TR (DAY-SUB)
009400         COMPUTE DT-TR (DAY-SUB) = DT-CLOSE (DAY-SUB - 1) - WS-LL
009410     END-IF.
009420*
009430*    STOCHASTIC(WS-STOCH-K-PERIOD, WS-STOCH-D-PERIOD) - LIBRARY
009440*    ONLY.
009450 2600-BUILD-STOCHASTIC.
009460     PERFORM 2601-STOCH-K-ONE-DAY
009470         VARYING DAY-SUB FROM 1 BY 1 UNTIL DAY-SUB > DAY-COUNT.
009480*
009490     PERFORM 2621-STOCH-D-ONE-DAY
009500         VARYING DAY-SUB FROM 1 BY 1 UNTIL DAY-SUB > DAY-COUNT.
009510*
009520 2601-STOCH-K-ONE-DAY.
009530     IF DAY-SUB >= WS-STOCH-K-PERIOD
009540         PERFORM 2610-COMPUTE-ONE-STOCH-K
009550     END-IF.
009560*
009570 2621-STOCH-D-ONE-DAY.
009580     COMPUTE WINDOW-END-SUB =
009590         WS-STOCH-K-PERIOD + WS-STOCH-D-PERIOD - 1.
009600     IF DAY-SUB >= WINDOW-END-SUB
009610         MOVE ZERO TO WS-IND-SUM
009620         PERFORM 2622-SUM-STOCH-D-WINDOW
009630             VARYING WINDOW-SUB FROM DAY-SUB BY -1
009640             UNTIL WINDOW-SUB < DAY-SUB - WS-STOCH-D-PERIOD + 1
009650         COMPUTE DT-STOCH-D (DAY-SUB) ROUNDED =
009660             WS-IND-SUM / WS-STOCH-D-PERIOD
009670     END-IF.
009680*
009690 2622-SUM-STOCH-D-WINDOW.
009700     ADD DT-STOCH-K (WINDOW-SUB) TO WS-IND-SUM.
009710*
009720 2610-COMPUTE-ONE-STOCH-K.
009730     MOVE DT-LOW (DAY-SUB) TO WS-LL.
009740     MOVE DT-HIGH (DAY-SUB) TO WS-HH.
009750     PERFORM 2611-STOCH-K-WINDOW-MINMAX
009760         VARYING WINDOW-SUB FROM DAY-SUB BY -1
009770         UNTIL WINDOW-SUB < DAY-SUB - WS-STOCH-K-PERIOD + 1.
009780     IF WS-HH = WS-LL
009790         MOVE ZERO TO DT-STOCH-K (DAY-SUB)
009800     ELSE
009810         COMPUTE DT-STOCH-K (DAY-SUB) ROUNDED =
009820             100 * (DT-CLOSE (DAY-SUB) - WS-LL) / (WS-HH - WS-LL)
009830     END-IF.
009840*
009850 2611-STOCH-K-WINDOW-MINMAX.
009860     IF DT-LOW (WINDOW-SUB) < WS-LL
009870         MOVE DT-LOW (WINDOW-SUB) TO WS-LL
009880     END-IF.
009890     IF DT-HIGH (WINDOW-SUB) > WS-HH
009900         MOVE DT-HIGH (WINDOW-SUB) TO WS-HH
009910     END-IF.
009920*
009930*    VWAP - CUMULATIVE FROM DAY 1, NOT A ROLLING WINDOW.
009940 2700-BUILD-VWAP.
009950     MOVE ZERO TO WS-CUM-TPVOL.
009960     MOVE ZERO TO WS-CUM-VOL.
009970     PERFORM 2701-VWAP-ONE-DAY
009980         VARYING DAY-SUB FROM 1 BY 1 UNTIL DAY-SUB > DAY-COUNT.
009990*
010000 2701-VWAP-ONE-DAY.
010010     COMPUTE WS-TP ROUNDED =
010020         (DT-HIGH (DAY-SUB) + DT-LOW (DAY-SUB) +
010030          DT-CLOSE (DAY-SUB)) / 3.
010040     COMPUTE WS-CUM-TPVOL = WS-CUM-TPVOL +
010050         (WS-TP * DT-VOLUME (DAY-SUB)).
010060     ADD DT-VOLUME (DAY-SUB) TO WS-CUM-VOL.
010070     IF WS-CUM-VOL = ZERO
010080         MOVE ZERO TO DT-VWAP (DAY-SUB)
010090     ELSE
010100         COMPUTE DT-VWAP (DAY-SUB) ROUNDED =
010110             WS-CUM-TPVOL / WS-CUM-VOL
010120     END-IF.
010130*
010140*-----------------------*
010150*    STRATEGY ENGINE - POSITION(T) THEN SIGNAL(T) = POSITION(T)
010160*    - POSITION(T-1).  POSITION DEFAULTS TO 0 WHEN THE
010170*    INDICATORS IT NEEDS ARE UNDEFINED.
010180*-----------------------*
010190 3000-BUILD-SIGNALS.
010200     EVALUATE TRUE
010210         WHEN WS-STRAT-TYPE = 'MACROSSOVER '
010220             PERFORM 3010-POSITION-MACROSSOVER
010230         WHEN WS-STRAT-TYPE = 'RSI         '
010240             PERFORM 3020-POSITION-RSI
010250         WHEN WS-STRAT-TYPE = 'MACD        '
010260             PERFORM 3030-POSITION-MACD
010270         WHEN WS-STRAT-TYPE = 'COMBINED    '
010280             PERFORM 3040-POSITION-COMBINED
010290     END-EVALUATE.
010300*
010310     MOVE DT-POSITION (1) TO DT-SIGNAL (1).
010320     PERFORM 3001-SIGNAL-ONE-DAY
010330         VARYING DAY-SUB FROM 2 BY 1 UNTIL DAY-SUB > DAY-COUNT.
010340*
010350 3001-SIGNAL-ONE-DAY.
010360     COMPUTE DT-SIGNAL (DAY-SUB) =
010370         DT-POSITION (DAY-SUB) - DT-POSITION (DAY-SUB - 1).
010380*
010390 3010-POSITION-MACROSSOVER.
010400     PERFORM 3011-MACROSSOVER-ONE-DAY
010410         VARYING DAY-SUB FROM 1 BY 1 UNTIL DAY-SUB > DAY-COUNT.
010420*
010430 3011-MACROSSOVER-ONE-DAY.
010440     MOVE ZERO TO DT-POSITION (DAY-SUB).
010450     IF DT-SMA-SHORT-OK (DAY-SUB) AND DT-SMA-LONG-OK (DAY-SUB)
010460         IF DT-SMA-SHORT (DAY-SUB) > DT-SMA-LONG (DAY-SUB)
010470             MOVE 1 TO DT-POSITION (DAY-SUB)
010480         END-IF
010490     END-IF.
010500*
010510 3020-POSITION-RSI.
010520     PERFORM 3021-RSI-POSITION-ONE-DAY
010530         VARYING DAY-SUB FROM 1 BY 1 UNTIL DAY-SUB > DAY-COUNT.
010540*
010550 3021-RSI-POSITION-ONE-DAY.
010560     MOVE ZERO TO DT-POSITION (DAY-SUB).
010570     IF DT-RSI-OK (DAY-SUB)
010580         IF DT-RSI-VALUE (DAY-SUB) < WS-RSI-OVERSOLD
010590             MOVE 1 TO DT-POSITION (DAY-SUB)
010600         END-IF
010610     END-IF.
010620*
010630 3030-POSITION-MACD.
010640     PERFORM 3031-MACD-POSITION-ONE-DAY
010650         VARYING DAY-SUB FROM 1 BY 1 UNTIL DAY-SUB > DAY-COUNT.
010660*
010670 3031-MACD-POSITION-ONE-DAY.
010680     MOVE ZERO TO DT-POSITION (DAY-SUB).
010690     IF DT-MACD-LINE (DAY-SUB) > DT-MACD-SIGNAL (DAY-SUB)
010700         MOVE 1 TO DT-POSITION (DAY-SUB)
010710     END-IF.
010720*
010730 3040-POSITION-COMBINED.
010740     PERFORM 3041-COMBINED-POSITION-ONE-DAY
010750         VARYING DAY-SUB FROM 1 BY 1 UNTIL DAY-SUB > DAY-COUNT.
010760*
010770 3041-COMBINED-POSITION-ONE-DAY.
010780     MOVE ZERO TO DT-POSITION (DAY-SUB).
010790     IF DT-SMA-SHORT-OK (DAY-SUB) AND DT-SMA-LONG-OK (DAY-SUB)
010800         AND DT-RSI-OK (DAY-SUB)
010810         IF DT-SMA-SHORT (DAY-SUB) > DT-SMA-LONG (DAY-SUB) AND
010820            DT-RSI-VALUE (DAY-SUB) < WS-RSI-OVERBOUGHT AND
010830            DT-MACD-LINE (DAY-SUB) > DT-MACD-SIGNAL (DAY-SUB)
010840             MOVE 1 TO DT-POSITION (DAY-SUB)
010850         END-IF
010860     END-IF.
010870*
010880*-----------------------*
010890*    BACKTEST ENGINE - TRADING SIMULATION
010900*-----------------------*
010910 4000-SIMULATE-TRADING.
010920     MOVE WS-REQ-INIT-CAPITAL TO WS-CASH.
010930     MOVE ZERO TO WS-SHARES.
010940     MOVE ZERO TO TRADE-COUNT.
010950*    RUNNING-MAX/DRAWDOWN ARE CARRIED DAY-TO-DAY THROUGH
010960*    4400-WRITE-EQUITY-DAY - SEE CHANGE LOG ATX-0069.
010970     MOVE ZERO TO WS-RUNNING-MAX-TOTAL.
010980     MOVE ZERO TO WS-MAX-DRAWDOWN.
010990*
011000     PERFORM 4010-SIMULATE-ONE-DAY
011010         VARYING DAY-SUB FROM 1 BY 1 UNTIL DAY-SUB > DAY-COUNT.
011020*
011030     IF WS-SHARES > ZERO
011040         PERFORM 4900-FORCE-CLOSE-POSITION
011050     END-IF.
011060*
011070 4010-SIMULATE-ONE-DAY.
011080     MOVE 'N' TO WS-STOPLOSS-TRIGGERED-SW.
011090     PERFORM 4100-CHECK-STOPLOSS.
011100     IF DT-SIGNAL (DAY-SUB) = 1 AND WS-SHARES = ZERO
011110         PERFORM 4200-PROCESS-BUY
011120     END-IF.
011130     IF DT-SIGNAL (DAY-SUB) = -1 AND WS-SHARES > ZERO
011140         PERFORM 4300-PROCESS-SELL
011150     END-IF.
011160     PERFORM 4400-WRITE-EQUITY-DAY.
011170*
011180*    STOP-LOSS CHECK - FORCES A SELL SIGNAL WHEN THE OPEN
011190*    POSITION HAS LOST STOP-LOSS FRACTION OR MORE OF ITS ENTRY
011200*    VALUE.  ZERO STOP-LOSS DISABLES THE CHECK.
011210 4100-CHECK-STOPLOSS.
011220     IF WS-POS-IS-OPEN AND WS-STOP-LOSS > ZERO
011230         COMPUTE WS-LOSS-PCT ROUNDED =
011240             (WS-OPEN-ENTRY-PRICE - DT-CLOSE (DAY-SUB)) /
011250             WS-OPEN-ENTRY-PRICE
011260         IF WS-LOSS-PCT >= WS-STOP-LOSS
011270             MOVE -1 TO DT-SIGNAL (DAY-SUB)
011280             SET WS-STOPLOSS-WAS-TRIGGERED TO TRUE
011290         END-IF
011300     END-IF.
011310*
011320 4200-PROCESS-BUY.
011330*    SHARE QUANTITIES ARE TRUNCATED TO A WHOLE INTEGER - COMPUTE
011340*    WITHOUT ROUNDED TRUNCATES THE FRACTIONAL SHARE.
011350     COMPUTE WS-SHARES-TO-BUY =
011360         (WS-CASH * WS-POSITION-SIZE) /
011370         (DT-CLOSE (DAY-SUB) * (1 + WS-TXN-COST-RATE)).
011380     IF WS-SHARES-TO-BUY > ZERO
011390         MOVE WS-SHARES-TO-BUY TO WS-SHARES
011400         MOVE DAY-SUB          TO WINDOW-SUB
011410         MOVE DT-DATE (DAY-SUB) TO WS-OPEN-ENTRY-DATE
011420         MOVE DT-CLOSE (DAY-SUB) TO WS-OPEN-ENTRY-PRICE
011430         COMPUTE WS-OPEN-ENTRY-COST ROUNDED =
011440             WS-SHARES * DT-CLOSE (DAY-SUB) * WS-TXN-COST-RATE
011450         COMPUTE WS-CASH ROUNDED = WS-CASH -
011460             (WS-SHARES * DT-CLOSE (DAY-SUB) *
011470              (1 + WS-TXN-COST-RATE))
011480         SET WS-POS-IS-OPEN TO TRUE
011490     END-IF.
011500*
011510 4300-PROCESS-SELL.
011520     PERFORM 4310-CLOSE-TRADE-RECORD.
011530     MOVE ZERO TO WS-SHARES.
011540     SET WS-POS-IS-OPEN TO FALSE.
011550*
011560 4310-CLOSE-TRADE-RECORD.
011570*    CREDIT THE SALE PROCEEDS BACK TO CASH BEFORE THE POSITION
011580*    FIGURES ARE ZEROED OUT - SEE CHANGE LOG ATX-0068.
011590     COMPUTE WS-CASH ROUNDED = WS-CASH +
011600         (WS-SHARES * DT-CLOSE (DAY-SUB) * (1 - WS-TXN-COST-RATE)).
011610     ADD 1 TO TRADE-COUNT.
011620     MOVE 'BUY '                TO TRADE-TYPE.
011630     MOVE WS-OPEN-ENTRY-DATE    TO ENTRY-DATE
011640                                   WT-ENTRY-DATE (TRADE-COUNT).
011650     MOVE WS-OPEN-ENTRY-PRICE   TO ENTRY-PRICE
011660                                   WT-ENTRY-PRICE (TRADE-COUNT).
011670     MOVE DT-DATE (DAY-SUB)     TO EXIT-DATE
011680                                   WT-EXIT-DATE (TRADE-COUNT).
011690     MOVE DT-CLOSE (DAY-SUB)    TO EXIT-PRICE
011700                                   WT-EXIT-PRICE (TRADE-COUNT).
011710     MOVE WS-SHARES             TO QUANTITY
011720                                   WT-QUANTITY (TRADE-COUNT).
011730*
011740     COMPUTE TXN-COST ROUNDED = WS-OPEN-ENTRY-COST +
011750         (WS-SHARES * DT-CLOSE (DAY-SUB) * WS-TXN-COST-RATE).
011760     MOVE TXN-COST TO WT-TXN-COST (TRADE-COUNT).
011770*
011780     COMPUTE TRADE-PNL ROUNDED =
011790         (WS-SHARES * DT-CLOSE (DAY-SUB) -
011800          WS-SHARES * WS-OPEN-ENTRY-PRICE) - TXN-COST.
011810     MOVE TRADE-PNL TO WT-TRADE-PNL (TRADE-COUNT).
011820*
011830     COMPUTE PNL-PCT ROUNDED =
011840         TRADE-PNL / (WS-SHARES * WS-OPEN-ENTRY-PRICE).
011850     MOVE PNL-PCT TO WT-PNL-PCT (TRADE-COUNT).
011860*
011870     PERFORM 4320-HOLD-DAYS.
011880     MOVE HOLD-DAYS TO WT-HOLD-DAYS (TRADE-COUNT).
011890*
011900     IF WS-STOPLOSS-WAS-TRIGGERED
011910         MOVE 'STOPLOSS    ' TO EXIT-REASON
011920     ELSE
011930         MOVE 'SIGNAL      ' TO EXIT-REASON
011940     END-IF.
011950     MOVE EXIT-REASON TO WT-EXIT-REASON (TRADE-COUNT).
011960*
011970     WRITE TRADE-RECORD.
011980*
011990*    HOLD-DAYS = EXIT DATE - ENTRY DATE, IN CALENDAR DAYS, USING
012000*    THE DAY-NUMBER ROUTINE (NO INTRINSIC FUNCTION).
012010 4320-HOLD-DAYS.
012020     MOVE ENTRY-CENTURY TO WS-DATE-CC.
012030     MOVE ENTRY-YY      TO WS-DATE-YY.
012040     MOVE ENTRY-MM      TO WS-DATE-MM.
012050     MOVE ENTRY-DD      TO WS-DATE-DD.
012060     PERFORM 9700-COMPUTE-DAY-NUMBER.
012070     MOVE WS-DATE-DAYNUM TO WS-ENTRY-DAYNUM.
012080*
012090     MOVE EXIT-CENTURY TO WS-DATE-CC.
012100     MOVE EXIT-YY      TO WS-DATE-YY.
012110     MOVE EXIT-MM      TO WS-DATE-MM.
012120     MOVE EXIT-DD      TO WS-DATE-DD.
012130     PERFORM 9700-COMPUTE-DAY-NUMBER.
012140     MOVE WS-DATE-DAYNUM TO WS-EXIT-DAYNUM.
012150*
012160     COMPUTE HOLD-DAYS = WS-EXIT-DAYNUM - WS-ENTRY-DAYNUM.
012170*
012180*    EVERY TRADING DAY - APPEND THE EQUITY-CURVE RECORD.
012190 4400-WRITE-EQUITY-DAY.
012200     MOVE DT-DATE (DAY-SUB)  TO EQ-DATE.
012210     MOVE WS-CASH            TO EQ-CASH.
012220     COMPUTE EQ-HOLD ROUNDED = WS-SHARES * DT-CLOSE (DAY-SUB).
012230     COMPUTE EQ-TOTAL ROUNDED = EQ-CASH + EQ-HOLD.
012240*
012250     MOVE EQ-CASH  TO DT-CASH (DAY-SUB).
012260     MOVE EQ-HOLD  TO DT-HOLD (DAY-SUB).
012270     MOVE EQ-TOTAL TO DT-TOTAL (DAY-SUB).
012280*
012290*    RUNNING-MAX OF THE DAILY TOTAL, THEN DRAWDOWN(T) = (TOTAL(T)
012300*    - RUNNING-MAX) / RUNNING-MAX - COMPUTED HERE, ONE DAY AT A
012310*    TIME, SO THE FIGURE ON THE EQUITY RECORD IS NEVER STALE.
012320     IF DT-TOTAL (DAY-SUB) > WS-RUNNING-MAX-TOTAL
012330         MOVE DT-TOTAL (DAY-SUB) TO WS-RUNNING-MAX-TOTAL
012340     END-IF.
012350     IF WS-RUNNING-MAX-TOTAL NOT = ZERO
012360         COMPUTE DT-DRAWDN (DAY-SUB) ROUNDED =
012370             (DT-TOTAL (DAY-SUB) - WS-RUNNING-MAX-TOTAL) /
012380             WS-RUNNING-MAX-TOTAL
012390     END-IF.
012400     IF DT-DRAWDN (DAY-SUB) < WS-MAX-DRAWDOWN
012410         MOVE DT-DRAWDN (DAY-SUB) TO WS-MAX-DRAWDOWN
012420     END-IF.
012430     MOVE DT-DRAWDN (DAY-SUB) TO EQ-DRAWDN.
012440*
012450     WRITE EQUITY-RECORD.
012460*
012470*    AFTER THE LAST DAY, IF A POSITION IS STILL OPEN, FORCE A
012480*    CLOSE AT THE FINAL CLOSE PRICE.  THE RECORDED PNL CHARGES
012490*    ONLY THE ENTRY TRANSACTION COST (SOURCE SYSTEM BEHAVIOUR,
012500*    REPLICATED EXACTLY - SEE ATX-0067 ABOVE).
012510 4900-FORCE-CLOSE-POSITION.
012520     MOVE DAY-COUNT TO DAY-SUB.
012530     ADD 1 TO TRADE-COUNT.
012540     MOVE 'BUY '                TO TRADE-TYPE.
012550     MOVE WS-OPEN-ENTRY-DATE    TO ENTRY-DATE
012560                                   WT-ENTRY-DATE (TRADE-COUNT).
012570     MOVE WS-OPEN-ENTRY-PRICE   TO ENTRY-PRICE
012580                                   WT-ENTRY-PRICE (TRADE-COUNT).
012590     MOVE DT-DATE (DAY-SUB)     TO EXIT-DATE
012600                                   WT-EXIT-DATE (TRADE-COUNT).
012610     MOVE DT-CLOSE (DAY-SUB)    TO EXIT-PRICE
012620                                   WT-EXIT-PRICE (TRADE-COUNT).
012630     MOVE WS-SHARES             TO QUANTITY
012640                                   WT-QUANTITY (TRADE-COUNT).
012650*
012660     COMPUTE TXN-COST ROUNDED = WS-OPEN-ENTRY-COST.
012670     MOVE TXN-COST TO WT-TXN-COST (TRADE-COUNT).
012680*
012690     COMPUTE TRADE-PNL ROUNDED =
012700         (WS-SHARES * DT-CLOSE (DAY-SUB) -
012710          WS-SHARES * WS-OPEN-ENTRY-PRICE) - WS-OPEN-ENTRY-COST.
012720     MOVE TRADE-PNL TO WT-TRADE-PNL (TRADE-COUNT).
012730*
012740     COMPUTE PNL-PCT ROUNDED =
012750         TRADE-PNL / (WS-SHARES * WS-OPEN-ENTRY-PRICE).
012760     MOVE PNL-PCT TO WT-PNL-PCT (TRADE-COUNT).
012770*
012780     PERFORM 4320-HOLD-DAYS.
012790     MOVE HOLD-DAYS TO WT-HOLD-DAYS (TRADE-COUNT).
012800*
012810     MOVE 'ENDOFPERIOD ' TO EXIT-REASON.
012820     MOVE EXIT-REASON TO WT-EXIT-REASON (TRADE-COUNT).
012830*
012840     COMPUTE WS-CASH ROUNDED = WS-CASH +
012850         (WS-SHARES * DT-CLOSE (DAY-SUB) * (1 - WS-TXN-COST-RATE)).
012860     MOVE ZERO TO WS-SHARES.
012870     SET WS-POS-IS-OPEN TO FALSE.
012880*
012890     WRITE TRADE-RECORD.
012900*
012910*-----------------------*
012920*    DRAWDOWN - WS-RUNNING-MAX-TOTAL/DT-DRAWDN/WS-MAX-DRAWDOWN ARE
012930*    ALL MAINTAINED DAY-BY-DAY BY 4400-WRITE-EQUITY-DAY AS THE
012940*    SIMULATION RUNS (ATX-0069) - ALL THAT IS LEFT HERE IS TO
012950*    FLIP THE WORST (MOST NEGATIVE) READING TO A POSITIVE PERCENT.
012960*-----------------------*
012970 5000-COMPUTE-DRAWDOWN.
012980     IF WS-MAX-DRAWDOWN < ZERO
012990         COMPUTE WS-MAX-DRAWDOWN = WS-MAX-DRAWDOWN * -1
013000     END-IF.
013010*
013020*-----------------------*
013030*    PERFORMANCE METRICS - TOTAL RETURN AND SHARPE RATIO.
013040*    TOTAL RETURN USES THE LAST EQUITY-CURVE TOTAL (ALREADY
013050*    VALUED AT CLOSE, SO IT EQUALS CASH+HOLDINGS ON THE LAST
013060*    DAY - NOT THE POST-FORCED-CLOSE CASH BALANCE).
013070*-----------------------*
013080 5100-COMPUTE-PERFORMANCE.
013090     MOVE DT-TOTAL (DAY-COUNT) TO WS-FINAL-TOTAL.
013100     COMPUTE WS-TOTAL-RETURN ROUNDED =
013110         (WS-FINAL-TOTAL - WS-REQ-INIT-CAPITAL) /
013120         WS-REQ-INIT-CAPITAL.
013130     PERFORM 5110-COMPUTE-SHARPE.
013140*
013150 5110-COMPUTE-SHARPE.
013160     MOVE ZERO TO WS-RET-SUM.
013170     MOVE ZERO TO WS-RET-COUNT.
013180     PERFORM 5111-SHARPE-SUM-ONE-DAY
013190         VARYING DAY-SUB FROM 2 BY 1 UNTIL DAY-SUB > DAY-COUNT.
013200*
013210     IF WS-RET-COUNT < 2
013220         MOVE ZERO TO WS-SHARPE-RATIO
013230     ELSE
013240         COMPUTE WS-RET-MEAN ROUNDED = WS-RET-SUM / WS-RET-COUNT
013250         MOVE ZERO TO WS-RET-SUMSQ
013260         PERFORM 5112-SHARPE-SUMSQ-ONE-DAY
013270             VARYING DAY-SUB FROM 2 BY 1 UNTIL DAY-SUB > DAY-COUNT
013280         COMPUTE WS-RET-VARIANCE ROUNDED =
013290             WS-RET-SUMSQ / (WS-RET-COUNT - 1)
013300         MOVE WS-RET-VARIANCE TO WS-SQRT-INPUT
013310         PERFORM 9800-SQUARE-ROOT
013320         MOVE WS-SQRT-RESULT TO WS-RET-STDDEV
013330         IF WS-RET-STDDEV = ZERO
013340             MOVE ZERO TO WS-SHARPE-RATIO
013350         ELSE
013360             COMPUTE WS-SHARPE-RATIO ROUNDED =
013370                 (WS-RET-MEAN / WS-RET-STDDEV) * WS-SQRT-252
013380         END-IF
013390     END-IF.
013400*
013410 5111-SHARPE-SUM-ONE-DAY.
013420     IF DT-TOTAL (DAY-SUB - 1) NOT = ZERO
013430         COMPUTE WS-DAILY-RETURN ROUNDED =
013440             (DT-TOTAL (DAY-SUB) / DT-TOTAL (DAY-SUB - 1)) - 1
013450         ADD WS-DAILY-RETURN TO WS-RET-SUM
013460         ADD 1 TO WS-RET-COUNT
013470     END-IF.
013480*
013490 5112-SHARPE-SUMSQ-ONE-DAY.
013500     IF DT-TOTAL (DAY-SUB - 1) NOT = ZERO
013510         COMPUTE WS-DAILY-RETURN ROUNDED =
013520             (DT-TOTAL (DAY-SUB) / DT-TOTAL (DAY-SUB - 1))
013530                 - 1
013540         COMPUTE WS-RET-SUMSQ = WS-RET-SUMSQ +
013550             ((WS-DAILY-RETURN - WS-RET-MEAN) *
013560              (WS-DAILY-RETURN - WS-RET-MEAN))
013570     END-IF.
013580*
013590*-----------------------*
013600*    TRADE STATISTICS - SINGLE PASS OVER THE TRADE TABLE.
013610*-----------------------*
013620 5200-COMPUTE-TRADE-STATS.
013630     MOVE ZERO TO WS-TOTAL-TRADES.
013640     MOVE ZERO TO WS-WINNING-TRADES.
013650     MOVE ZERO TO WS-LOSING-TRADES.
013660     MOVE ZERO TO WS-SUM-WIN-PNL.
013670     MOVE ZERO TO WS-SUM-LOSS-PNL.
013680*
013690     MOVE TRADE-COUNT TO WS-TOTAL-TRADES.
013700     PERFORM 5201-TRADE-STATS-ONE-TRADE
013710         VARYING TRADE-SUB FROM 1 BY 1
013720         UNTIL TRADE-SUB > TRADE-COUNT.
013730*
013740     IF WS-TOTAL-TRADES = ZERO
013750         MOVE ZERO TO WS-WIN-RATE
013760     ELSE
013770         COMPUTE WS-WIN-RATE ROUNDED =
013780             WS-WINNING-TRADES / WS-TOTAL-TRADES
013790     END-IF.
013800*
013810     IF WS-WINNING-TRADES = ZERO
013820         MOVE ZERO TO WS-AVG-WIN
013830     ELSE
013840         COMPUTE WS-AVG-WIN ROUNDED =
013850             WS-SUM-WIN-PNL / WS-WINNING-TRADES
013860     END-IF.
013870*
013880     IF WS-LOSING-TRADES = ZERO
013890         MOVE ZERO TO WS-AVG-LOSS
013900     ELSE
013910         COMPUTE WS-AVG-LOSS ROUNDED =
013920             (WS-SUM-LOSS-PNL / WS-LOSING-TRADES) * -1
013930     END-IF.
013940*
013950     IF WS-SUM-LOSS-PNL = ZERO
013960         MOVE ZERO TO WS-PROFIT-FACTOR
013970     ELSE
013980         COMPUTE WS-PROFIT-FACTOR ROUNDED =
013990             WS-SUM-WIN-PNL / (WS-SUM-LOSS-PNL * -1)
014000     END-IF.
014010*
014020 5201-TRADE-STATS-ONE-TRADE.
014030     IF WT-TRADE-PNL (TRADE-SUB) > ZERO
014040         ADD 1 TO WS-WINNING-TRADES
014050         ADD WT-TRADE-PNL (TRADE-SUB) TO WS-SUM-WIN-PNL
014060     END-IF.
014070     IF WT-TRADE-PNL (TRADE-SUB) < ZERO
014080         ADD 1 TO WS-LOSING-TRADES
014090         ADD WT-TRADE-PNL (TRADE-SUB) TO WS-SUM-LOSS-PNL
014100     END-IF.
014110*
014120*-----------------------*
014130*    BENCHMARK RETURN - PRO-RATA FIXED 12% ANNUAL RATE OVER THE
014140*    BACKTEST PERIOD.  ALPHA = TOTAL RETURN - BENCHMARK RETURN.
014150*-----------------------*
014160 5300-COMPUTE-BENCHMARK.
014170     MOVE WS-REQ-START-CC TO WS-DATE-CC.
014180     MOVE WS-REQ-START-YY TO WS-DATE-YY.
014190     MOVE WS-REQ-START-MM TO WS-DATE-MM.
014200     MOVE WS-REQ-START-DD TO WS-DATE-DD.
014210     PERFORM 9700-COMPUTE-DAY-NUMBER.
014220     MOVE WS-DATE-DAYNUM TO WS-START-DAYNUM.
014230*
014240     MOVE WS-REQ-END-CC TO WS-DATE-CC.
014250     MOVE WS-REQ-END-YY TO WS-DATE-YY.
014260     MOVE WS-REQ-END-MM TO WS-DATE-MM.
014270     MOVE WS-REQ-END-DD TO WS-DATE-DD.
014280     PERFORM 9700-COMPUTE-DAY-NUMBER.
014290     MOVE WS-DATE-DAYNUM TO WS-END-DAYNUM.
014300*
014310*    YEARS COVERED BY THE BACKTEST WINDOW, USED TO PRO-RATE THE
014320*    FIXED ANNUAL BENCHMARK RATE.
014330     COMPUTE WS-BT-YEARS ROUNDED =
014340         (WS-END-DAYNUM - WS-START-DAYNUM) / 365.25.
014350     COMPUTE WS-BENCHMARK-RETURN ROUNDED =
014360         WS-BENCHMARK-ANNUAL-RATE * WS-BT-YEARS.
014370     COMPUTE WS-ALPHA ROUNDED =
014380         WS-TOTAL-RETURN - WS-BENCHMARK-RETURN.
014390*
014400*-----------------------*
014410*    SQUARE ROOT - NEWTON'S METHOD.  20 ITERATIONS IS AMPLY
014420*    CONVERGENT FOR THE MAGNITUDES USED IN THIS PROGRAM.  NO
014430*    INTRINSIC FUNCTION IS USED (SHOP STANDARD FOR THIS ERA).
014440*-----------------------*
014450 9800-SQUARE-ROOT.
014460     IF WS-SQRT-INPUT <= ZERO
014470         MOVE ZERO TO WS-SQRT-RESULT
014480     ELSE
014490         MOVE WS-SQRT-INPUT TO WS-SQRT-RESULT
014500         PERFORM 9801-SQRT-ONE-ITERATION
014510             VARYING SQRT-ITER-SUB FROM 1 BY 1
014520             UNTIL SQRT-ITER-SUB > 20
014530     END-IF.
014540*
014550 9801-SQRT-ONE-ITERATION.
014560     MOVE WS-SQRT-RESULT TO WS-SQRT-PRIOR.
014570     COMPUTE WS-SQRT-RESULT ROUNDED =
014580         (WS-SQRT-PRIOR + (WS-SQRT-INPUT / WS-SQRT-PRIOR))
014590             / 2.
014600*
014610*-----------------------*
014620*    DAY-NUMBER - CONVERTS WS-DATE-CC/YY/MM/DD INTO A LINEAR
014630*    DAY COUNT (PROLEPTIC GREGORIAN), RESULT IN WS-DATE-DAYNUM.
014640*    NO INTRINSIC FUNCTION IS USED - LEAP YEARS ARE HANDLED BY
014650*    DIVIDE ... GIVING ... REMAINDER AGAINST 4, 100 AND 400.
014660*-----------------------*
014670 9700-COMPUTE-DAY-NUMBER.
014680     COMPUTE WS-DATE-FULL-YR = (WS-DATE-CC * 100) + WS-DATE-YY.
014690     COMPUTE WS-DATE-PRIOR-YR = WS-DATE-FULL-YR - 1.
014700*
014710     PERFORM 9710-CHECK-LEAP-YEAR.
014720*
014730     COMPUTE WS-DATE-DAYNUM = WS-DATE-FULL-YR * 365.
014740     DIVIDE WS-DATE-PRIOR-YR BY 4
014750         GIVING WS-DATE-DIV-RESULT
014760         REMAINDER WS-DATE-DIV-REMAIN.
014770     ADD WS-DATE-DIV-RESULT TO WS-DATE-DAYNUM.
014780     DIVIDE WS-DATE-PRIOR-YR BY 100
014790         GIVING WS-DATE-DIV-RESULT
014800         REMAINDER WS-DATE-DIV-REMAIN.
014810     SUBTRACT WS-DATE-DIV-RESULT FROM WS-DATE-DAYNUM.
014820     DIVIDE WS-DATE-PRIOR-YR BY 400
014830         GIVING WS-DATE-DIV-RESULT
014840         REMAINDER WS-DATE-DIV-REMAIN.
014850     ADD WS-DATE-DIV-RESULT TO WS-DATE-DAYNUM.
014860*
014870     ADD WS-MONTH-CUM (WS-DATE-MM) TO WS-DATE-DAYNUM.
014880     IF WS-IS-LEAP-YEAR AND WS-DATE-MM > 2
014890         ADD 1 TO WS-DATE-DAYNUM
014900     END-IF.
014910     ADD WS-DATE-DD TO WS-DATE-DAYNUM.
014920*
014930 9710-CHECK-LEAP-YEAR.
014940     MOVE 'N' TO WS-LEAP-SW.
014950     DIVIDE WS-DATE-FULL-YR BY 4
014960         GIVING WS-DATE-DIV-RESULT
014970         REMAINDER WS-DATE-DIV-REMAIN.
014980     IF WS-DATE-DIV-REMAIN = ZERO
014990         SET WS-IS-LEAP-YEAR TO TRUE
015000         DIVIDE WS-DATE-FULL-YR BY 100
015010             GIVING WS-DATE-DIV-RESULT
015020             REMAINDER WS-DATE-DIV-REMAIN
015030         IF WS-DATE-DIV-REMAIN = ZERO
015040             MOVE 'N' TO WS-LEAP-SW
015050             DIVIDE WS-DATE-FULL-YR BY 400
015060                 GIVING WS-DATE-DIV-RESULT
015070                 REMAINDER WS-DATE-DIV-REMAIN
015080             IF WS-DATE-DIV-REMAIN = ZERO
015090                 SET WS-IS-LEAP-YEAR TO TRUE
015100             END-IF
015110         END-IF
015120     END-IF.
015130*
015140*-----------------------*
015150*    BACKTEST SUMMARY RECORD
015160*-----------------------*
015170 6000-WRITE-SUMMARY-RECORD.
015180     MOVE WS-REQ-STRAT-ID     TO BT-STRAT-ID.
015190     MOVE WS-STOCK-ID-HELD    TO BT-STOCK-ID.
015200     MOVE WS-REQ-START-DATE   TO BT-START.
015210     MOVE WS-REQ-END-DATE     TO BT-END.
015220     MOVE WS-REQ-INIT-CAPITAL TO INIT-CAPITAL.
015230     MOVE WS-FINAL-TOTAL      TO FINAL-CAPITAL.
015240     MOVE WS-TOTAL-RETURN     TO TOTAL-RETURN.
015250     MOVE WS-SHARPE-RATIO     TO SHARPE-RATIO.
015260     MOVE WS-MAX-DRAWDOWN     TO MAX-DRAWDOWN.
015270     MOVE WS-WIN-RATE         TO WIN-RATE.
015280     MOVE WS-TOTAL-TRADES     TO TOTAL-TRADES.
015290     MOVE WS-WINNING-TRADES   TO WINNING-TRADES.
015300     MOVE WS-LOSING-TRADES    TO LOSING-TRADES.
015310     MOVE WS-AVG-WIN          TO AVG-WIN.
015320     MOVE WS-AVG-LOSS         TO AVG-LOSS.
015330     MOVE WS-PROFIT-FACTOR    TO PROFIT-FACTOR.
015340     MOVE WS-BENCHMARK-RETURN TO BENCHMARK-RETURN.
015350     MOVE WS-ALPHA            TO ALPHA.
015360*
015370     WRITE SUMMARY-RECORD.
015380*
015390*-----------------------*
015400*    BACKTEST REPORT
015410*-----------------------*
015420 7000-PRINT-REPORT.
015430     PERFORM 7010-PRINT-HEADING.
015440     PERFORM 7020-PRINT-TRADE-DETAIL
015450         VARYING TRADE-SUB FROM 1 BY 1
015460         UNTIL TRADE-SUB > TRADE-COUNT.
015470     PERFORM 7030-PRINT-TOTALS.
015480*
015490 7010-PRINT-HEADING.
015500     MOVE WS-STRAT-NAME       TO RH1-STRAT-NAME.
015510     MOVE WS-STRAT-TYPE       TO RH1-STRAT-TYPE.
015520     WRITE REPORT-LINE FROM RPT-HEAD-LINE1.
015530*
015540     MOVE WS-STOCK-SYMBOL-HELD TO RH2-STOCK-SYMBOL.
015550     MOVE WS-STOCK-NAME-HELD   TO RH2-STOCK-NAME.
015560     MOVE WS-REQ-START-DATE    TO RH2-START-DATE.
015570     MOVE WS-REQ-END-DATE      TO RH2-END-DATE.
015580     WRITE REPORT-LINE FROM RPT-HEAD-LINE2.
015590*
015600     WRITE REPORT-LINE FROM RPT-HEAD-LINE3.
015610*
015620 7020-PRINT-TRADE-DETAIL.
015630     MOVE WT-ENTRY-DATE (TRADE-SUB) TO RD-ENTRY-DATE.
015640     MOVE WT-ENTRY-PRICE (TRADE-SUB) TO RD-ENTRY-PRICE.
015650     MOVE WT-EXIT-DATE (TRADE-SUB)   TO RD-EXIT-DATE.
015660     MOVE WT-EXIT-PRICE (TRADE-SUB)  TO RD-EXIT-PRICE.
015670     MOVE WT-QUANTITY (TRADE-SUB)    TO RD-QUANTITY.
015680     MOVE WT-TXN-COST (TRADE-SUB)    TO RD-TXN-COST.
015690     MOVE WT-TRADE-PNL (TRADE-SUB)   TO RD-TRADE-PNL.
015700     MOVE WT-PNL-PCT (TRADE-SUB)     TO RD-PNL-PCT.
015710     MOVE WT-HOLD-DAYS (TRADE-SUB)   TO RD-HOLD-DAYS.
015720     MOVE WT-EXIT-REASON (TRADE-SUB) TO RD-EXIT-REASON.
015730     WRITE REPORT-LINE FROM RPT-DETAIL-LINE.
015740*
015750 7030-PRINT-TOTALS.
015760     MOVE WS-TOTAL-TRADES     TO RT1-TOTAL-TRADES.
015770     MOVE WS-WINNING-TRADES   TO RT1-WINNERS.
015780     MOVE WS-LOSING-TRADES    TO RT1-LOSERS.
015790     COMPUTE RT1-WIN-RATE ROUNDED = WS-WIN-RATE * 100.
015800     WRITE REPORT-LINE FROM RPT-TOTAL-LINE1.
015810*
015820     MOVE WS-AVG-WIN          TO RT2-AVG-WIN.
015830     MOVE WS-AVG-LOSS         TO RT2-AVG-LOSS.
015840     MOVE WS-PROFIT-FACTOR    TO RT2-PROFIT-FACTOR.
015850     WRITE REPORT-LINE FROM RPT-TOTAL-LINE2.
015860*
015870     MOVE WS-REQ-INIT-CAPITAL TO RT3-INIT-CAPITAL.
015880     MOVE WS-FINAL-TOTAL      TO RT3-FINAL-CAPITAL.
015890     COMPUTE RT3-TOTAL-RETURN ROUNDED = WS-TOTAL-RETURN * 100.
015900     WRITE REPORT-LINE FROM RPT-TOTAL-LINE3.
015910*
015920     MOVE WS-SHARPE-RATIO     TO RT4-SHARPE-RATIO.
015930     COMPUTE RT4-MAX-DRAWDOWN ROUNDED = WS-MAX-DRAWDOWN * 100.
015940     COMPUTE RT4-BENCHMARK-RETURN ROUNDED =
015950         WS-BENCHMARK-RETURN * 100.
015960     COMPUTE RT4-ALPHA ROUNDED = WS-ALPHA * 100.
015970     WRITE REPORT-LINE FROM RPT-TOTAL-LINE4.
015980*
015990*-----------------------*
016000*    ABEND ROUTINE - PRINTS THE MESSAGE AND ENDS THE RUN
016010*    ABNORMALLY.  NOTHING RETURNS FROM THIS PARAGRAPH.
016020*-----------------------*
016030 9999-ABEND-ROUTINE.
016040     DISPLAY '*** BTSIMCBL ABEND ***'.
016050     DISPLAY WS-ABEND-MESSAGE.
016060     CLOSE STRAT-FILE.
016070     CLOSE STOCK-FILE.
016080     CLOSE PRICE-FILE.
016090     CLOSE TRADE-FILE.
016100     CLOSE EQUITY-FILE.
016110     CLOSE SUMMARY-FILE.
016120     CLOSE REPORT-FILE.
016130     MOVE 16 TO RETURN-CODE.
016140     STOP RUN.
016150*
016160 END PROGRAM BTSIMCBL.
