000100******************************************************************
000200*    BTRPTTL  -  BACKTEST REPORT CONTROL-BREAK / FINAL TOTALS
000300*    APPLICATION:  BTSIMCBL  (ALGOTRADEX BACKTEST BATCH)
000400*    PRINTED ONCE, AFTER THE LAST TRADE-DETAIL LINE, WHEN THE
000500*    TRADE LIST FOR THE RUN IS EXHAUSTED.
000600******************************************************************
000700*    CHANGE LOG
000800*    DATE       INIT  REQUEST   DESCRIPTION
000900*    ---------  ----  --------  ------------------------------
001000*    18-06-1997  RSP  ATX-0007  ORIGINAL TOTALS LAYOUT
001100*    21-08-1997  RSP  ATX-0009  ADDED WIN-RATE, TRADE COUNTS
001200*    15-01-1998  KLM  ATX-0016  ADDED SHARPE-RATIO LINE
001300*    09-03-2000  DHS  ATX-0031  ADDED BENCHMARK/ALPHA LINE
001400******************************************************************
001500 01  RPT-TOTAL-LINE1.
001600     05  FILLER                      PIC X(01) VALUE SPACE.
001700     05  RT1-LIT1                    PIC X(15) VALUE 'TOTAL TRADES: '.
001800     05  RT1-TOTAL-TRADES            PIC ZZZZ9.
001900     05  FILLER                      PIC X(04) VALUE SPACES.
002000     05  RT1-LIT2                    PIC X(10) VALUE 'WINNERS: '.
002100     05  RT1-WINNERS                 PIC ZZZZ9.
002200     05  FILLER                      PIC X(04) VALUE SPACES.
002300     05  RT1-LIT3                    PIC X(09) VALUE 'LOSERS: '.
002400     05  RT1-LOSERS                  PIC ZZZZ9.
002500     05  FILLER                      PIC X(04) VALUE SPACES.
002600     05  RT1-LIT4                    PIC X(11) VALUE 'WIN RATE: '.
002700     05  RT1-WIN-RATE                PIC ZZZ9.99.
002800     05  FILLER                      PIC X(01) VALUE '%'.
002900     05  FILLER                      PIC X(48) VALUE SPACES.
003000*
003100 01  RPT-TOTAL-LINE2.
003200     05  FILLER                      PIC X(01) VALUE SPACE.
003300     05  RT2-LIT1                    PIC X(11) VALUE 'AVG WIN: '.
003400     05  RT2-AVG-WIN                 PIC Z,ZZZ,ZZ9.99-.
003500     05  FILLER                      PIC X(04) VALUE SPACES.
003600     05  RT2-LIT2                    PIC X(12) VALUE 'AVG LOSS: '.
003700     05  RT2-AVG-LOSS                PIC Z,ZZZ,ZZ9.99-.
003800     05  FILLER                      PIC X(04) VALUE SPACES.
003900     05  RT2-LIT3                    PIC X(16) VALUE 'PROFIT FACTOR: '.
004000     05  RT2-PROFIT-FACTOR           PIC ZZZ9.99-.
004100     05  FILLER                      PIC X(52) VALUE SPACES.
004200*
004300 01  RPT-TOTAL-LINE3.
004400     05  FILLER                      PIC X(01) VALUE SPACE.
004500     05  RT3-LIT1                    PIC X(17) VALUE 'INITIAL CAPITAL: '.
004600     05  RT3-INIT-CAPITAL            PIC Z,ZZZ,ZZZ,ZZ9.99-.
004700     05  FILLER                      PIC X(03) VALUE SPACES.
004800     05  RT3-LIT2                    PIC X(15) VALUE 'FINAL CAPITAL: '.
004900     05  RT3-FINAL-CAPITAL           PIC Z,ZZZ,ZZZ,ZZ9.99-.
005000     05  FILLER                      PIC X(03) VALUE SPACES.
005100     05  RT3-LIT3                    PIC X(15) VALUE 'TOTAL RETURN: '.
005200     05  RT3-TOTAL-RETURN            PIC ZZZ9.99-.
005300     05  FILLER                      PIC X(01) VALUE '%'.
005400     05  FILLER                      PIC X(25) VALUE SPACES.
005500*
005600 01  RPT-TOTAL-LINE4.
005700     05  FILLER                      PIC X(01) VALUE SPACE.
005800     05  RT4-LIT1                    PIC X(15) VALUE 'SHARPE RATIO: '.
005900     05  RT4-SHARPE-RATIO            PIC ZZ9.9999-.
006000     05  FILLER                      PIC X(04) VALUE SPACES.
006100     05  RT4-LIT2                    PIC X(18) VALUE 'MAX DRAWDOWN PCT: '.
006200     05  RT4-MAX-DRAWDOWN            PIC ZZZ9.99-.
006300     05  FILLER                      PIC X(01) VALUE '%'.
006400     05  FILLER                      PIC X(04) VALUE SPACES.
006500     05  RT4-LIT3                    PIC X(18) VALUE 'BENCHMARK RETURN: '.
006600     05  RT4-BENCHMARK-RETURN        PIC ZZZ9.99-.
006700     05  FILLER                      PIC X(01) VALUE '%'.
006800     05  FILLER                      PIC X(01) VALUE SPACES.
006900     05  RT4-LIT4                    PIC X(08) VALUE 'ALPHA: '.
007000     05  RT4-ALPHA                   PIC ZZZ9.99-.
007100     05  FILLER                      PIC X(01) VALUE '%'.
007200     05  FILLER                      PIC X(06) VALUE SPACES.
