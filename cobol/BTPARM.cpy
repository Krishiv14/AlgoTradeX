000100******************************************************************
000200*    BTPARM  -  RUN-PARAMETER CARD LAYOUT
000300*    APPLICATION:  BTSIMCBL  (ALGOTRADEX BACKTEST BATCH)
000400*    ONE CARD PER RUN, PUNCHED BY THE SUBMITTING JCL (SEE THE
000500*    OPERATIONS RUNBOOK), NAMING THE STRATEGY/STOCK/WINDOW TO
000600*    BACKTEST.  REPLACES THE HARD-CODED TEST IDS USED DURING
000700*    DEVELOPMENT - SEE CHANGE LOG ENTRY ATX-0055 IN BTSIMCBL.
000800******************************************************************
000900*    CHANGE LOG
001000*    DATE       INIT  REQUEST   DESCRIPTION
001100*    ---------  ----  --------  ------------------------------
001200*    03-11-2006  DHS  ATX-0055  ORIGINAL LAYOUT
001300******************************************************************
001400 01  PARM-REC.
001500*
001600*    STRATEGY TO RUN, MUST MATCH A STRAT-ID ON STRAT-FILE.
001700     05  PARM-STRAT-ID               PIC 9(05).
001800*
001900*    STOCK TO RUN, MUST MATCH A STK-SYMBOL ON STOCK-FILE.
002000     05  PARM-STOCK-SYMBOL           PIC X(20).
002100*
002200*    BACKTEST WINDOW, FORMAT CCYYMMDD, INCLUSIVE BOTH ENDS.
002300     05  PARM-START-DATE             PIC 9(08).
002400     05  PARM-END-DATE               PIC 9(08).
002500*
002600*    STARTING CASH.  ZERO ON THE CARD MEANS "USE THE SHOP
002700*    STANDARD STARTING CAPITAL" - SEE WS-DEFAULT-CAPITAL IN
002800*    BTSIMCBL.
002900     05  PARM-INIT-CAPITAL           PIC S9(13)V99.
003000*
003100*    SPARE FOR FUTURE RUN OPTIONS.
003200     05  FILLER                      PIC X(10).
