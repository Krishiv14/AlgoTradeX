000100******************************************************************
000200*    BTEQUIT  -  DAILY EQUITY-CURVE RECORD LAYOUT (OUTPUT)
000300*    APPLICATION:  BTSIMCBL  (ALGOTRADEX BACKTEST BATCH)
000400*    ONE RECORD PER TRADING DAY IN THE BACKTEST WINDOW.
000500******************************************************************
000600*    CHANGE LOG
000700*    DATE       INIT  REQUEST   DESCRIPTION
000800*    ---------  ----  --------  ------------------------------
000900*    04-06-1997  RSP  ATX-0005  ORIGINAL LAYOUT
001000*    26-01-1999  RSP  ATX-Y2K1  Y2K - EQ-DATE WIDENED TO CCYYMMDD
001100*    30-07-1998  RSP  ATX-0019  ADDED EQ-DRAWDN
001200*    14-04-2004  DHS  ATX-0048  ADDED SPARE FILLER TO 70 BYTES
001300******************************************************************
001400 01  EQUITY-RECORD.
001500*
001600*    TRADING DATE, FORMAT CCYYMMDD.
001700     05  EQ-DATE                     PIC 9(08).
001800     05  EQ-DATE-BROKEN REDEFINES EQ-DATE.
001900         10  EQ-CENTURY              PIC 9(02).
002000         10  EQ-YY                   PIC 9(02).
002100         10  EQ-MM                   PIC 9(02).
002200         10  EQ-DD                   PIC 9(02).
002300*
002400*    CASH ON HAND AT THE CLOSE OF THE DAY.
002500     05  EQ-CASH                     PIC S9(13)V99.
002600*
002700*    OPEN-POSITION SHARES VALUED AT THE CLOSE OF THE DAY.
002800     05  EQ-HOLD                     PIC S9(13)V99.
002900*
003000*    EQ-CASH + EQ-HOLD.
003100     05  EQ-TOTAL                    PIC S9(13)V99.
003200*
003300*    (EQ-TOTAL - RUNNING-MAX-TOTAL) / RUNNING-MAX-TOTAL, ALWAYS
003400*    LESS THAN OR EQUAL TO ZERO.
003500     05  EQ-DRAWDN                   PIC S9(04)V9(04).
003600*
003700*    SPARE FOR FUTURE FIELDS (BENCHMARK-TOTAL, ETC).
003800     05  FILLER                      PIC X(09).
