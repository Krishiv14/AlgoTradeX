000100******************************************************************
000200*    BTSUMRY  -  BACKTEST SUMMARY RECORD LAYOUT (OUTPUT)
000300*    APPLICATION:  BTSIMCBL  (ALGOTRADEX BACKTEST BATCH)
000400*    ONE RECORD IS WRITTEN AT THE END OF EACH RUN, CARRYING THE
000500*    PERFORMANCE METRICS ALSO PRINTED ON THE REPORT TOTALS.
000600******************************************************************
000700*    CHANGE LOG
000800*    DATE       INIT  REQUEST   DESCRIPTION
000900*    ---------  ----  --------  ------------------------------
001000*    11-06-1997  RSP  ATX-0006  ORIGINAL LAYOUT - RETURN/DRAWDOWN
001100*    21-08-1997  RSP  ATX-0009  ADDED WIN-RATE, TRADE COUNTS
001200*    15-01-1998  KLM  ATX-0016  ADDED SHARPE-RATIO
001300*    30-07-1998  RSP  ATX-0019  ADDED AVG-WIN/AVG-LOSS/PROFIT-FACTOR
001400*    09-03-2000  DHS  ATX-0031  ADDED BENCHMARK-RETURN, ALPHA
001500*    14-04-2004  DHS  ATX-0048  ADDED SPARE FILLER TO 150 BYTES
001600******************************************************************
001700 01  SUMMARY-RECORD.
001800*
001900*    KEYS - STRATEGY AND STOCK THIS RUN COVERS.
002000     05  BT-STRAT-ID                 PIC 9(05).
002100     05  BT-STOCK-ID                 PIC 9(05).
002200*
002300*    BACKTEST WINDOW, FORMAT CCYYMMDD.
002400     05  BT-START                    PIC 9(08).
002500     05  BT-END                      PIC 9(08).
002600*
002700*    CAPITAL.
002800     05  INIT-CAPITAL                PIC S9(13)V99.
002900     05  FINAL-CAPITAL               PIC S9(13)V99.
003000*
003100*    RETURN AND RISK METRICS.
003200     05  TOTAL-RETURN                PIC S9(04)V9(04).
003300     05  SHARPE-RATIO                PIC S9(02)V9(04).
003400     05  MAX-DRAWDOWN                PIC S9(04)V9(04).
003500*
003600*    TRADE STATISTICS.
003700     05  WIN-RATE                    PIC S9(02)V9(04).
003800     05  TOTAL-TRADES                PIC 9(05).
003900     05  WINNING-TRADES              PIC 9(05).
004000     05  LOSING-TRADES               PIC 9(05).
004100     05  AVG-WIN                     PIC S9(10)V99.
004200     05  AVG-LOSS                    PIC S9(10)V99.
004300     05  PROFIT-FACTOR               PIC S9(04)V9(04).
004400*
004500*    BENCHMARK COMPARISON (FIXED 12% ANNUAL MARKET RETURN).
004600     05  BENCHMARK-RETURN            PIC S9(04)V9(04).
004700     05  ALPHA                       PIC S9(04)V9(04).
004800*
004900*    SPARE FOR FUTURE METRICS (SORTINO, CALMAR, ETC).
005000     05  FILLER                      PIC X(03).
