000100******************************************************************
000200*    BTTRADE  -  CLOSED TRADE RECORD LAYOUT (OUTPUT)
000300*    APPLICATION:  BTSIMCBL  (ALGOTRADEX BACKTEST BATCH)
000400*    ONE RECORD IS WRITTEN EACH TIME THE SIMULATOR CLOSES A
000500*    ROUND-TRIP LONG POSITION - ON A SELL SIGNAL, A STOP-LOSS,
000600*    OR THE FORCED END-OF-PERIOD CLOSE-OUT.
000700******************************************************************
000800*    CHANGE LOG
000900*    DATE       INIT  REQUEST   DESCRIPTION
001000*    ---------  ----  --------  ------------------------------
001100*    04-06-1997  RSP  ATX-0004  ORIGINAL LAYOUT
001200*    26-01-1999  RSP  ATX-Y2K1  Y2K - ENTRY/EXIT DATES WIDENED TO
001300*                               CCYYMMDD
001400*    30-07-1998  RSP  ATX-0019  ADDED EXIT-REASON FOR STOP-LOSS
001500*    07-06-2001  KLM  ATX-0038  WIDENED QUANTITY TO 9(09)
001600*    14-04-2004  DHS  ATX-0048  ADDED SPARE FILLER TO 110 BYTES
001700******************************************************************
001800 01  TRADE-RECORD.
001900*
002000*    ALWAYS 'BUY ' - THIS SYSTEM ONLY TAKES LONG POSITIONS.
002100     05  TRADE-TYPE                  PIC X(04).
002200*
002300*    ENTRY LEG.
002400     05  ENTRY-DATE                  PIC 9(08).
002500     05  ENTRY-DATE-BROKEN REDEFINES ENTRY-DATE.
002600         10  ENTRY-CENTURY           PIC 9(02).
002700         10  ENTRY-YY                PIC 9(02).
002800         10  ENTRY-MM                PIC 9(02).
002900         10  ENTRY-DD                PIC 9(02).
003000     05  ENTRY-PRICE                 PIC S9(10)V99.
003100*
003200*    EXIT LEG.
003300     05  EXIT-DATE                   PIC 9(08).
003400     05  EXIT-DATE-BROKEN REDEFINES EXIT-DATE.
003500         10  EXIT-CENTURY            PIC 9(02).
003600         10  EXIT-YY                 PIC 9(02).
003700         10  EXIT-MM                 PIC 9(02).
003800         10  EXIT-DD                 PIC 9(02).
003900     05  EXIT-PRICE                  PIC S9(10)V99.
004000*
004100*    WHOLE SHARES BOUGHT AT ENTRY.
004200     05  QUANTITY                    PIC 9(09).
004300*
004400*    ENTRY + EXIT BROKERAGE/TRANSACTION COST, PNL AND PNL %.
004500     05  TXN-COST                    PIC S9(10)V99.
004600     05  TRADE-PNL                   PIC S9(10)V99.
004700     05  PNL-PCT                     PIC S9(04)V9(04).
004800*
004900*    CALENDAR DAYS THE POSITION WAS HELD.
005000     05  HOLD-DAYS                   PIC 9(05).
005100*
005200*    WHY THE POSITION WAS CLOSED.
005300     05  EXIT-REASON                 PIC X(12).
005400         88  EXIT-ON-SIGNAL              VALUE 'SIGNAL      '.
005500         88  EXIT-ON-STOPLOSS            VALUE 'STOPLOSS    '.
005600         88  EXIT-ON-ENDOFPERIOD         VALUE 'ENDOFPERIOD '.
005700*
005800*    SPARE FOR FUTURE FIELDS (COMMISSION SCHEDULE CODE, ETC).
005900     05  FILLER                      PIC X(08).
