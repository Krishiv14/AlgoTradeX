000100******************************************************************
000200*    BTRPTBD  -  BACKTEST REPORT TRADE-DETAIL LINE
000300*    APPLICATION:  BTSIMCBL  (ALGOTRADEX BACKTEST BATCH)
000400*    ONE LINE PRINTED PER CLOSED TRADE, IN THE ORDER THE TRADES
000500*    WERE CLOSED BY THE SIMULATOR.
000600******************************************************************
000700*    CHANGE LOG
000800*    DATE       INIT  REQUEST   DESCRIPTION
000900*    ---------  ----  --------  ------------------------------
001000*    18-06-1997  RSP  ATX-0007  ORIGINAL DETAIL LAYOUT
001100*    30-07-1998  RSP  ATX-0019  ADDED EXIT-REASON COLUMN
001200******************************************************************
001300 01  RPT-DETAIL-LINE.
001400     05  FILLER                      PIC X(01) VALUE SPACE.
001500     05  RD-ENTRY-DATE               PIC 9999/99/99.
001600     05  FILLER                      PIC X(02) VALUE SPACES.
001700     05  RD-ENTRY-PRICE              PIC Z,ZZZ,ZZ9.99-.
001800     05  FILLER                      PIC X(02) VALUE SPACES.
001900     05  RD-EXIT-DATE                PIC 9999/99/99.
002000     05  FILLER                      PIC X(02) VALUE SPACES.
002100     05  RD-EXIT-PRICE               PIC Z,ZZZ,ZZ9.99-.
002200     05  FILLER                      PIC X(02) VALUE SPACES.
002300     05  RD-QUANTITY                 PIC Z,ZZZ,ZZ9.
002400     05  FILLER                      PIC X(02) VALUE SPACES.
002500     05  RD-TXN-COST                 PIC Z,ZZZ,ZZ9.99-.
002600     05  FILLER                      PIC X(02) VALUE SPACES.
002700     05  RD-TRADE-PNL                PIC Z,ZZZ,ZZ9.99-.
002800     05  FILLER                      PIC X(02) VALUE SPACES.
002900     05  RD-PNL-PCT                  PIC ZZZ9.99-.
003000     05  FILLER                      PIC X(03) VALUE SPACES.
003100     05  RD-HOLD-DAYS                PIC ZZZZ9.
003200     05  FILLER                      PIC X(03) VALUE SPACES.
003300     05  RD-EXIT-REASON              PIC X(12).
003400     05  FILLER                      PIC X(05) VALUE SPACES.
