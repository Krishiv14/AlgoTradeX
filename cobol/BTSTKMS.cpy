000100******************************************************************
000200*    BTSTKMS  -  STOCK MASTER RECORD LAYOUT
000300*    APPLICATION:  BTSIMCBL  (ALGOTRADEX BACKTEST BATCH)
000400*    ONE RECORD PER TRADEABLE STOCK ON THE MASTER, KEYED BY
000500*    STK-ID.  FILE IS SEQUENTIAL, SORTED ASCENDING ON STK-ID BY
000600*    THE UPSTREAM MASTER-MAINTENANCE JOB (NOT PART OF THIS RUN).
000700******************************************************************
000800*    CHANGE LOG
000900*    DATE       INIT  REQUEST   DESCRIPTION
001000*    ---------  ----  --------  ------------------------------
001100*    11-03-1997  RSP  ATX-0001  ORIGINAL LAYOUT - STOCK MASTER
001200*    02-09-1998  RSP  ATX-0014  ADDED NIFTY50-FLG FOR INDEX RUNS
001300*    19-11-1998  KLM  ATX-0022  ADDED ACTIVE-FLG, RETIRED SYMBOLS
001400*    26-01-1999  RSP  ATX-Y2K1  Y2K - NO DATE FIELDS ON THIS RECORD,
001500*                               REVIEWED, NO CHANGE REQUIRED
001600*    07-06-2001  KLM  ATX-0037  WIDENED STK-NAME TO X(40) FOR LONGER
001700*                               COMPANY NAMES ON NSE LISTINGS
001800*    14-04-2004  DHS  ATX-0048  ADDED SPARE FILLER FOR FUTURE FLAGS
001900******************************************************************
002000 01  STOCK-MASTER-RECORD.
002100*
002200*    UNIQUE NUMERIC STOCK IDENTIFIER ASSIGNED BY THE MASTER-
002300*    MAINTENANCE SYSTEM.  ZERO IS NOT A VALID STOCK ID.
002400     05  STK-ID                      PIC 9(05).
002500*
002600*    EXCHANGE TICKER SYMBOL, E.G. RELIANCE.NS
002700     05  STK-SYMBOL                  PIC X(20).
002800*
002900*    REGISTERED COMPANY NAME.
003000     05  STK-NAME                    PIC X(40).
003100*
003200*    'Y' WHEN THE STOCK IS A CURRENT MEMBER OF THE NIFTY-50
003300*    INDEX, 'N' OTHERWISE.  USED BY INDEX-WIDE BACKTEST RUNS.
003400     05  STK-NIFTY50-FLG             PIC X(01).
003500         88  STK-NIFTY50-MEMBER          VALUE 'Y'.
003600         88  STK-NIFTY50-NONMEMBER       VALUE 'N'.
003700*
003800*    'Y' WHEN THE STOCK IS STILL TRADED, 'N' WHEN DELISTED OR
003900*    SUSPENDED.  BTSIMCBL DOES NOT REJECT INACTIVE STOCKS - THE
004000*    CALLING JCL DECIDES WHICH STOCK-IDS ARE SUBMITTED.
004100     05  STK-ACTIVE-FLG              PIC X(01).
004200         88  STK-IS-ACTIVE               VALUE 'Y'.
004300         88  STK-IS-INACTIVE             VALUE 'N'.
004400*
004500*    SPARE FOR FUTURE MASTER EXPANSION (SECTOR CODE, EXCHANGE
004600*    CODE, ETC).  REDEFINED BELOW SO A FUTURE SECTOR CODE CAN BE
004700*    CARVED OUT WITHOUT RESIZING THE RECORD.
004800     05  FILLER                      PIC X(05).
004900     05  STK-SPARE-AREA REDEFINES FILLER.
005000         10  STK-SECTOR-CODE         PIC X(03).
005100         10  FILLER                  PIC X(02).
