000100******************************************************************
000200*    BTRPTHD  -  BACKTEST REPORT HEADING LINES
000300*    APPLICATION:  BTSIMCBL  (ALGOTRADEX BACKTEST BATCH)
000400*    TWO 132-COLUMN HEADING LINES PRINTED ONCE AT THE TOP OF THE
000500*    BACKTEST REPORT, PLUS THE COLUMN-CAPTION LINE FOR THE TRADE
000600*    DETAIL SECTION.
000700******************************************************************
000800*    CHANGE LOG
000900*    DATE       INIT  REQUEST   DESCRIPTION
001000*    ---------  ----  --------  ------------------------------
001100*    18-06-1997  RSP  ATX-0007  ORIGINAL HEADING LAYOUT
001200*    09-03-2000  DHS  ATX-0031  ADDED STRATEGY-TYPE TO LINE 1
001300******************************************************************
001400 01  RPT-HEAD-LINE1.
001500     05  FILLER                      PIC X(01) VALUE SPACE.
001600     05  RH1-PROGRAM-LIT             PIC X(08) VALUE 'BTSIMCBL'.
001700     05  FILLER                      PIC X(03) VALUE SPACES.
001800     05  RH1-TITLE-LIT               PIC X(24)
001900             VALUE 'ALGOTRADEX BACKTEST RUN'.
002000     05  FILLER                      PIC X(05) VALUE SPACES.
002100     05  RH1-STRAT-NAME-LIT          PIC X(07) VALUE 'STRAT: '.
002200     05  RH1-STRAT-NAME              PIC X(30).
002300     05  FILLER                      PIC X(02) VALUE SPACES.
002400     05  RH1-STRAT-TYPE              PIC X(12).
002500     05  FILLER                      PIC X(40) VALUE SPACES.
002600*
002700 01  RPT-HEAD-LINE2.
002800     05  FILLER                      PIC X(01) VALUE SPACE.
002900     05  RH2-STOCK-LIT               PIC X(08) VALUE 'STOCK:  '.
003000     05  RH2-STOCK-SYMBOL            PIC X(20).
003100     05  FILLER                      PIC X(01) VALUE SPACE.
003200     05  RH2-STOCK-NAME              PIC X(40).
003300     05  FILLER                      PIC X(02) VALUE SPACES.
003400     05  RH2-PERIOD-LIT              PIC X(08) VALUE 'PERIOD: '.
003500     05  RH2-START-DATE              PIC 9999/99/99.
003600     05  FILLER                      PIC X(04) VALUE ' TO '.
003700     05  RH2-END-DATE                PIC 9999/99/99.
003800     05  FILLER                      PIC X(28) VALUE SPACES.
003900*
004000 01  RPT-HEAD-LINE3.
004100     05  FILLER                      PIC X(01) VALUE SPACE.
004200     05  RH3-C01                     PIC X(12) VALUE 'ENTRY-DATE'.
004300     05  RH3-C02                     PIC X(14) VALUE 'ENTRY-PRICE'.
004400     05  RH3-C03                     PIC X(12) VALUE 'EXIT-DATE'.
004500     05  RH3-C04                     PIC X(14) VALUE 'EXIT-PRICE'.
004600     05  RH3-C05                     PIC X(11) VALUE 'QUANTITY'.
004700     05  RH3-C06                     PIC X(12) VALUE 'TXN-COST'.
004800     05  RH3-C07                     PIC X(14) VALUE 'TRADE-PNL'.
004900     05  RH3-C08                     PIC X(10) VALUE 'PNL-PCT'.
005000     05  RH3-C09                     PIC X(10) VALUE 'HOLD-DAYS'.
005100     05  RH3-C10                     PIC X(12) VALUE 'EXIT-REASON'.
005200     05  FILLER                      PIC X(10) VALUE SPACES.
